000100 IDENTIFICATION DIVISION.                                         ORDEDI  
000200 PROGRAM-ID.  ORDEDI.                                             ORDEDI  
000300*AUTHOR.         R. J. HALVORSEN.                                 ORDEDI  
000400*INSTALLATION.   AMERIPRISE FINANCIAL, INC. - EDI SERVICES.       ORDEDI  
000500*DATE-WRITTEN.   04/08/91.                                        ORDEDI  
000600*DATE-COMPILED.  04/02/99.                                        ORDEDI  
000700*SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                ORDEDI  
000800******************************************************************ACOPYP  
000900*     UNPUBLISHED WORK.  COPYRIGHT 1991                          *ACOPYP  
001000*     AMERIPRISE FINANCIAL, INC.  ALL RIGHTS RESERVED.           *ACOPYP  
001100*     THE CEDI SYSTEM AND ALL INFORMATION RELATING THERETO,      *ACOPYP  
001200*     WHETHER IN THE FORM OF A COMPUTER PRINTOUT OR IN MACHINE   *ACOPYP  
001300*     READABLE FORM, AND ALL MATERIAL AND DOCUMENTATION RELATING *ACOPYP  
001400*     THERETO, IS AND CONTAINS CONFIDENTIAL INFORMATION AND      *ACOPYP  
001500*     TRADE SECRETS OF AMERIPRISE FINANCIAL, INC. OR ONE         *ACOPYP  
001600*     OF ITS SUBSIDIARIES.  THE CEDI SYSTEM AND ALL              *ACOPYP  
001700*     INFORMATION, MATERIAL AND DOCUMENTATION RELATING THERETO   *ACOPYP  
001800*     MAY BE USED OR DISCLOSED ONLY IN ACCORDANCE WITH           *ACOPYP  
001900*     AMERIPRISE FINANCIAL, INC.'S POLICY ON PROPRIETARY         *ACOPYP  
002000*     INFORMATION AND TRADE SECRETS.  NEITHER THE CEDI SYSTEM    *ACOPYP  
002100*     NOR ANY MATERIAL OR DOCUMENTATION RELATING THERETO MAY BE  *ACOPYP  
002200*     REPRODUCED OR COPIED WITHOUT THE WRITTEN APPROVAL OF:      *ACOPYP  
002300*     COPR. 1991                                                 *ACOPYP  
002400*     AMERIPRISE FINANCIAL, INC.                                 *ACOPYP  
002500*     70100 AMERIPRISE FINANCIAL CENTER, MINNEAPOLIS, MN 55474   *ACOPYP  
002600******************************************************************ACOPYP  
002700******************************************************************CHGLOG  
002800*  MODULE ORDEDI - PURCHASE ORDER TO EDIFACT ORDERS CONVERTER    *CHGLOG  
002900*  CHANGE LOG                                                    *CHGLOG  
003000*  ---------                                                     *CHGLOG  
003100*  DATE     INIT  TICKET     DESCRIPTION                         *CHGLOG  
003200*  04/08/91 RJH   CEDI-0001  ORIGINAL CODING - ORDERS/D/96A/UN   *CHGLOG  
003300*                             FOR THE COMMERCIAL EDI GATEWAY.    *CHGLOG  
003400*  11/14/91 RJH   CEDI-0014  ADDED COM SEGMENTS FOR PARTY ADDR   *CHGLOG  
003500*                             AND CONTACT PER TRADING PARTNER    *CHGLOG  
003600*                             REQUEST (ACME SUPPLY CO.).         *CHGLOG  
003700*  02/03/92 DWK   CEDI-0029  FIXED LEAP YEAR CHECK ON DTM 102    *CHGLOG  
003800*                             DATE VALIDATION - 1900 NOT A LEAP. *CHGLOG  
003900*  09/22/93 RJH   CEDI-0048  ADDED TAX/MOA(124) VAT SEGMENTS.    *CHGLOG  
004000*  06/30/94 MLP   CEDI-0052  FTX CHUNKING FOR SPECIAL INSTRUCTION*CHGLOG  
004100*                             OVER 70 BYTES - WAS TRUNCATING.    *CHGLOG  
004200*  01/09/95 RJH   CEDI-0067  CORRECTED ROUNDING ON LINE TOTALS - *CHGLOG  
004300*                             NOW ROUND HALF UP PER FINANCE.     *CHGLOG  
004400*  03/11/96 DWK   CEDI-0080  ESCAPE OF EDIFACT RELEASE CHARACTERS*CHGLOG  
004500*                             ADDED (WAS LETTING ' + : * THROUGH)*CHGLOG  
004600*  08/02/97 MLP   CEDI-0095  SEGMENT LENGTH CHECK ADDED - REJECTS*CHGLOG  
004700*                             ANY SEGMENT OVER 2000 BYTES.       *CHGLOG  
004800*  04/02/99 RJH   CEDI-0111  YEAR 2000 REMEDIATION - CCYYMMDD    *CHGLOG  
004900*                             DATE FIELDS VERIFIED FOUR-DIGIT    *CHGLOG  
005000*                             CENTURY THROUGHOUT.  RECOMPILED    *CHGLOG  
005100*                             AND CERTIFIED Y2K READY.           *CHGLOG  
005200*  11/19/01 DWK   CEDI-0130  ADDED INCOTERMS (TOD) AND PAYMENT   *CHGLOG  
005300*                             TERMS (PAI) SEGMENTS PER EDI RULES.*CHGLOG  
005400*  07/15/03 MLP   CEDI-0144  ALLOWED PARTY QUALIFIER CB (CONSIGN-*CHGLOG  
005500*                             EE BILLING) ADDED TO VALID SET.    *CHGLOG  
005600*  02/27/06 RJH   CEDI-0159  ERROR LOG LINE NOW CARRIES OFFENDING*CHGLOG  
005700*                             VALUE FOR FASTER HELP DESK LOOKUP. *CHGLOG  
005800******************************************************************CHGLOG  
005900******************************************************************$2000   
006000** YEAR 2000 COMPLIANT -                                          $2000   
006100** (THIS IS NOT CERTIFICATION FOR YEAR 2000)                      $2000   
006200******************************************************************$2000   
006300 ENVIRONMENT DIVISION.                                            ORDEDI  
006400 CONFIGURATION SECTION.                                           ORDEDI  
006500 SOURCE-COMPUTER. IBM-370.                                        ORDEDI  
006600 OBJECT-COMPUTER. IBM-370.                                        ORDEDI  
006700 SPECIAL-NAMES.                                                   ORDEDI  
006800     C01 IS TOP-OF-FORM                                           ORDEDI  
006900     CLASS CTL-CHARS IS X'00' THRU X'1F' X'7F'.                   ORDEDI  
007000 INPUT-OUTPUT SECTION.                                            ORDEDI  
007100 FILE-CONTROL.                                                    ORDEDI  
007200      SELECT    ORD-FICHIER   ASSIGN   UT-S-INPUT1.               ORDEDI  
007300      SELECT    EDI-FICHIER   ASSIGN   UT-S-OUTPUT.               ORDEDI  
007400      SELECT    ERR-FICHIER   ASSIGN   UT-S-ERROR.                ORDEDI  
007500 DATA DIVISION.                                                   ORDEDI  
007600 FILE SECTION.                                                    ORDEDI  
007700*ORD-FICHIER CARRIES HEADER, PARTY AND ITEM RECORDS FOR ONE       ORDEDI  
007800*OR MORE ORDERS, IN PHYSICAL SEQUENCE, GROUPED BY ORDER.  THE     ORDEDI  
007900*RECORD-TYPE BYTE (OR00-TCODE) TELLS WHICH OF THE THREE           ORDEDI  
008000*LAYOUTS (OR00H/OR00P/OR00I) APPLIES TO A GIVEN RECORD.           ORDEDI  
008100 FD                 ORD-FICHIER                                   ORDEDI  
008200      BLOCK              00000 RECORDS                            ORDEDI  
008300      RECORDING  F.                                               ORDEDI  
008400 01                 OR00.                                         ORDEDI  
008500      10            OR00-TCODE  PICTURE  X.                       ORDEDI  
008600      10            OR00-DATA   PICTURE  X(359).                  ORDEDI  
008700*HEADER LAYOUT - ONE PER ORDER, TCODE = 'H'.                      ORDEDI  
008800 01                 OR00H REDEFINES OR00.                         ORDEDI  
008900      10            OR00H-TCODE PICTURE  X.                       ORDEDI  
009000      10            OR00H-MSGRF PICTURE  X(14).                   ORDEDI  
009100      10            OR00H-ORDNO PICTURE  X(35).                   ORDEDI  
009200      10            OR00H-ORDDT PICTURE  X(8).                    ORDEDI  
009300      10            OR00H-DELDT PICTURE  X(8).                    ORDEDI  
009400      10            OR00H-CURR  PICTURE  X(3).                    ORDEDI  
009500      10            OR00H-DELLOC PICTURE X(35).                   ORDEDI  
009600      10            OR00H-PAYTM PICTURE  X(35).                   ORDEDI  
009700*TAXRT ARRIVES AS RAW TEXT (9(3).99 FORMAT, E.G. '7.50') SO       ORDEDI  
009800*F32DP CAN VALIDATE DECIMAL PLACES BEFORE IT IS CONVERTED.        ORDEDI  
009900      10            OR00H-TAXRT PICTURE  X(6).                    ORDEDI  
010000      10            OR00H-TAXFL PICTURE  X.                       ORDEDI  
010100      10            OR00H-SPINS PICTURE  X(210).                  ORDEDI  
010200      10            OR00H-INCOT PICTURE  X(3).                    ORDEDI  
010300      10            FILLER      PICTURE  X(4).                    ORDEDI  
010400*PARTY LAYOUT - ONE PER TRADING PARTY, TCODE = 'P'.               ORDEDI  
010500 01                 OR00P REDEFINES OR00.                         ORDEDI  
010600      10            OR00P-TCODE PICTURE  X.                       ORDEDI  
010700      10            OR00P-PTYQL PICTURE  X(2).                    ORDEDI  
010800      10            OR00P-PTYID PICTURE  X(35).                   ORDEDI  
010900      10            OR00P-PTYNM PICTURE  X(70).                   ORDEDI  
011000      10            OR00P-PTYAD PICTURE  X(70).                   ORDEDI  
011100      10            OR00P-PTYCT PICTURE  X(70).                   ORDEDI  
011200      10            FILLER      PICTURE  X(112).                  ORDEDI  
011300*ITEM LAYOUT - ONE PER ORDER LINE, TCODE = 'I'.                   ORDEDI  
011400 01                 OR00I REDEFINES OR00.                         ORDEDI  
011500      10            OR00I-TCODE PICTURE  X.                       ORDEDI  
011600      10            OR00I-PRDCD PICTURE  X(35).                   ORDEDI  
011700      10            OR00I-ITMDS PICTURE  X(70).                   ORDEDI  
011800*QTY/UPRC ARRIVE AS RAW TEXT OFF THE ORDER-ENTRY EXTRACT -        ORDEDI  
011900*VALIDATED NUMERIC (F33NM) AND DECIMAL PLACES (F32DP) BEFORE      ORDEDI  
012000*BEING CONVERTED TO WORKING NUMERICS IN WG-ITM.                   ORDEDI  
012100      10            OR00I-QTY   PICTURE  X(9).                    ORDEDI  
012200      10            OR00I-UPRC  PICTURE  X(12).                   ORDEDI  
012300      10            OR00I-UNIT  PICTURE  X(3).                    ORDEDI  
012400      10            FILLER      PICTURE  X(223).                  ORDEDI  
012500*EDI-FICHIER - FINISHED INTERCHANGE, ONE SEGMENT PER LINE.        ORDEDI  
012600 FD                 EDI-FICHIER                                   ORDEDI  
012700      BLOCK              00000 RECORDS                            ORDEDI  
012800      RECORDING  F.                                               ORDEDI  
012900 01                 ED00.                                         ORDEDI  
013000      10            ED00-SEGM   PICTURE  X(2000).                 ORDEDI  
013100      10            FILLER      PICTURE  X(4).                    ORDEDI  
013200*ERR-FICHIER - ONE LINE PER REJECTED ORDER.                       ORDEDI  
013300 FD                 ERR-FICHIER                                   ORDEDI  
013400      BLOCK              00000 RECORDS                            ORDEDI  
013500      RECORDING  F.                                               ORDEDI  
013600 01                 ER00.                                         ORDEDI  
013700      10            ER00-ERCOD  PICTURE  X(9).                    ORDEDI  
013800      10            ER00-ERMSG  PICTURE  X(70).                   ORDEDI  
013900      10            ER00-ERVAL  PICTURE  X(70).                   ORDEDI  
014000      10            FILLER      PICTURE  X(11).                   ORDEDI  
014100 WORKING-STORAGE SECTION.                                         ORDEDI  
014200 01  7-TIME-AREAS.                                                AAPR10  
014300     05  7-TIME-1TIME.                                            AAPR10  
014400       08  7-TIME-9TIME.                                          AAPR10  
014500         10  7-TIME-9HH    PIC 99.                                AAPR10  
014600         10  7-TIME-9MM    PIC 99.                                AAPR10  
014700         10  7-TIME-9SS    PIC 99.                                AAPR10  
014800       08  7-TIME-9CC    PIC 99.                                  AAPR10  
014900     05  7-TIME-0TIME.                                            AAPR10  
015000         10  7-TIME-09HH    PIC 99.                               AAPR10  
015100         10  FILLER         PIC X VALUE ':'.                      AAPR10  
015200         10  7-TIME-09MM    PIC 99.                               AAPR10  
015300 01  DATCE.                                                       ORDEDI  
015400   05  CENTUR   PICTURE XX   VALUE '20'.                          ORDEDI  
015500   05  DATOR.                                                     ORDEDI  
015600     10  DATOA  PICTURE XX.                                       ORDEDI  
015700     10  DATOM  PICTURE XX.                                       ORDEDI  
015800     10  DATOJ  PICTURE XX.                                       ORDEDI  
015900 01  DAT-CTYD     PICTURE XX VALUE '61'.                          ORDEDI  
016000 01  WS-EDI-TS     PICTURE X(10).                                 ORDEDI  
016100*GENERATOR STAMP BLOB - RECOMPILE/STAMP TRACKING, SAME FORM       ORDEDI  
016200*THE SHOP USES ON ALL CEDI-FAMILY BATCH MODULES.                  ORDEDI  
016300 01  CONSTANTES-PAC.                                              ORDEDI  
016400     05  FILLER  PICTURE X(87)   VALUE                            ORDEDI  
016500-    '9999 CAT04/02/99ORDEDIADMIN   07:14:05ORDEDI  BVAP          ORDEDI  
016600-        '04/02/1993.5 V0104/02/199904/02/1999'.                  ORDEDI  
016700 01  PAC-CONSTANTES REDEFINES CONSTANTES-PAC.                     ORDEDI  
016800     05  NUGNA   PICTURE X(5).                                    ORDEDI  
016900     05  APPLI   PICTURE X(3).                                    ORDEDI  
017000     05  DATGN   PICTURE X(8).                                    ORDEDI  
017100     05  PROGR   PICTURE X(6).                                    ORDEDI  
017200     05  CODUTI  PICTURE X(8).                                    ORDEDI  
017300     05  TIMGN   PICTURE X(8).                                    ORDEDI  
017400     05  PROGE   PICTURE X(8).                                    ORDEDI  
017500     05  COBASE  PICTURE X(4).                                    ORDEDI  
017600     05  DATGNC  PICTURE X(10).                                   ORDEDI  
017700     05  RELEAS  PICTURE X(7).                                    ORDEDI  
017800     05  DATGE   PICTURE X(10).                                   ORDEDI  
017900     05  DATSQ   PICTURE X(10).                                   ORDEDI  
018000*EDI-CONFIG - FIXED CONFIGURATION CONSTANTS FOR THE ORDERS        ORDEDI  
018100*INTERCHANGE.  PER REQUEST CEDI-0001 THESE ARE COMPILE-TIME       ORDEDI  
018200*VALUES, NOT READ FROM A PARAMETER FILE.                          ORDEDI  
018300 01  EDI-CONFIG.                                                  ORDEDI  
018400     05  EDI-CF-SENDER   PICTURE X(14) VALUE 'SENDER'.            ORDEDI  
018500     05  EDI-CF-RECEIV   PICTURE X(14) VALUE 'RECEIVER'.          ORDEDI  
018600     05  EDI-CF-MSGTYP   PICTURE X(6)  VALUE 'ORDERS'.            ORDEDI  
018700     05  EDI-CF-VERS     PICTURE X(1)  VALUE 'D'.                 ORDEDI  
018800     05  EDI-CF-RELSE    PICTURE X(3)  VALUE '96A'.               ORDEDI  
018900     05  EDI-CF-AGNCY    PICTURE X(2)  VALUE 'UN'.                ORDEDI  
019000     05  EDI-CF-DOCTY    PICTURE X(3)  VALUE '220'.               ORDEDI  
019100     05  EDI-CF-MAXSEG   PICTURE S9(4) COMPUTATIONAL              ORDEDI  
019200                           VALUE +2000.                           ORDEDI  
019300     05  EDI-CF-MAXFLD   PICTURE S9(4) COMPUTATIONAL              ORDEDI  
019400                           VALUE +70.                             ORDEDI  
019500     05  EDI-CF-UNASW    PICTURE X(1)  VALUE 'Y'.                 ORDEDI  
019600         88  EDI-CF-UNA-WANTED           VALUE 'Y'.               ORDEDI  
019700     05  FILLER          PICTURE X(9)  VALUE SPACES.              ORDEDI  
019800*ALLOWED PARTY QUALIFIER TABLE - BLOB + REDEFINES, SAME           ORDEDI  
019900*GENERATOR-STAMP TECHNIQUE AS CONSTANTES-PAC ABOVE.               ORDEDI  
020000 01  EDI-QUAL-BLOB.                                               ORDEDI  
020100     05  FILLER  PICTURE X(10) VALUE 'BYSUDPIVCB'.                ORDEDI  
020200 01  EDI-QUAL-TABLE REDEFINES EDI-QUAL-BLOB.                      ORDEDI  
020300     05  EDI-QUAL  OCCURS 5 TIMES PICTURE X(2).                   ORDEDI  
020400*CONTROL SWITCHES - ONE EOF FLAG (FT GROUP, SAME HABIT AS         ORDEDI  
020500*ACCMER) PLUS ORDER-LEVEL PENDING/ERROR INDICATORS.               ORDEDI  
020600 01   VARIABLES-CONDITIONNELLES.                                  ORDEDI  
020700      05               FT.                                        ORDEDI  
020800        10          IN-FT      PICTURE X VALUE '0'.               ORDEDI  
020900      05            WS-PEND-SW PICTURE X VALUE 'N'.               ORDEDI  
021000        88  WS-ORDER-PENDING          VALUE 'Y'.                  ORDEDI  
021100      05            WS-ERR-SW  PICTURE X VALUE 'N'.               ORDEDI  
021200        88  WS-ORDER-IN-ERROR         VALUE 'Y'.                  ORDEDI  
021300      05            WS-TXPR-SW PICTURE X VALUE 'N'.               ORDEDI  
021400        88  WS-TAX-PRESENT            VALUE 'Y'.                  ORDEDI  
021500 01   INDICES  COMPUTATIONAL  SYNC.                               ORDEDI  
021600      05          IX-PTY   PICTURE S9(4) VALUE  ZERO.             ORDEDI  
021700      05          IX-ITM   PICTURE S9(4) VALUE  ZERO.             ORDEDI  
021800      05          IX-SEG   PICTURE S9(4) VALUE  ZERO.             ORDEDI  
021900      05          IX-FTX   PICTURE S9(4) VALUE  ZERO.             ORDEDI  
022000      05          IX-MX    PICTURE S9(4) VALUE  ZERO.             ORDEDI  
022100      05          IX-LN    PICTURE S9(4) VALUE  ZERO.             ORDEDI  
022200*RUNNING COUNT OF SEGMENTS FROM UNH THROUGH THE LAST SEGMENT      ORDEDI  
022300*BEFORE UNT - RESET BY F42UH, INCREMENTED BY F90AD.  KEPT         ORDEDI  
022400*SEPARATE FROM WS-SEG-CNT, WHICH ALSO COUNTS UNA/UNB.             ORDEDI  
022500      05          WS-MSG-SEG-CNT PICTURE S9(4) VALUE ZERO.        ORDEDI  
022600 01   COMPTEURS-FICHIERS       COMPUTATIONAL-3.                   ORDEDI  
022700      05       5-OR00-CPTENR PICTURE S9(9) VALUE ZERO.            ORDEDI  
022800      05       5-ED00-CPTENR PICTURE S9(9) VALUE ZERO.            ORDEDI  
022900      05       5-ER00-CPTENR PICTURE S9(9) VALUE ZERO.            ORDEDI  
023000      05       5-OK00-CPTENR PICTURE S9(9) VALUE ZERO.            ORDEDI  
023100*ORDER HEADER - SAVED WHILE PARTIES/ITEMS ARE ACCUMULATED.        ORDEDI  
023200 01               WG-HDR-AREA.                                    ORDEDI  
023300      10          WG-HDR-MSGRF PICTURE  X(14).                    ORDEDI  
023400      10          WG-HDR-ORDNO PICTURE  X(35).                    ORDEDI  
023500      10          WG-HDR-ORDDT PICTURE  X(8).                     ORDEDI  
023600      10          WG-HDR-DELDT PICTURE  X(8).                     ORDEDI  
023700      10          WG-HDR-CURR  PICTURE  X(3).                     ORDEDI  
023800      10          WG-HDR-DLLOC PICTURE  X(35).                    ORDEDI  
023900      10          WG-HDR-PAYTM PICTURE  X(35).                    ORDEDI  
024000      10          WG-HDR-TAXRTX PICTURE X(6).                     ORDEDI  
024100      10          WG-HDR-TAXRT PICTURE  S9(3)V99                  ORDEDI  
024200                           COMPUTATIONAL-3.                       ORDEDI  
024300      10          WG-HDR-TAXFL PICTURE  X.                        ORDEDI  
024400      10          WG-HDR-SPINS PICTURE  X(210).                   ORDEDI  
024500      10          WG-HDR-INCOT PICTURE  X(3).                     ORDEDI  
024600      10          FILLER       PICTURE  X(4).                     ORDEDI  
024700*TRADING PARTY TABLE - UP TO 10 PARTIES PER ORDER.                ORDEDI  
024800 01               WG-PARTY-TABLE.                                 ORDEDI  
024900      10          WG-PTY-CNT   PICTURE S9(4) COMPUTATIONAL        ORDEDI  
025000                           VALUE ZERO.                            ORDEDI  
025100      10          WG-PTY  OCCURS 10 TIMES.                        ORDEDI  
025200        15        WG-PTY-QL    PICTURE  X(2).                     ORDEDI  
025300          88      WS-VALID-QUAL VALUES 'BY' 'SU' 'DP' 'IV' 'CB'.  ORDEDI  
025400        15        WG-PTY-ID    PICTURE  X(35).                    ORDEDI  
025500        15        WG-PTY-NM    PICTURE  X(70).                    ORDEDI  
025600        15        WG-PTY-AD    PICTURE  X(70).                    ORDEDI  
025700        15        WG-PTY-CT    PICTURE  X(70).                    ORDEDI  
025800        15        FILLER       PICTURE  X(4).                     ORDEDI  
025900      10          FILLER       PICTURE  X(4).                     ORDEDI  
026000*ORDER LINE ITEM TABLE - UP TO 100 LINES PER ORDER.               ORDEDI  
026100 01               WG-ITEM-TABLE.                                  ORDEDI  
026200      10          WG-ITM-CNT   PICTURE S9(4) COMPUTATIONAL        ORDEDI  
026300                           VALUE ZERO.                            ORDEDI  
026400      10          WG-ITM  OCCURS 100 TIMES.                       ORDEDI  
026500        15        WG-ITM-CD    PICTURE  X(35).                    ORDEDI  
026600        15        WG-ITM-DS    PICTURE  X(70).                    ORDEDI  
026700        15        WG-ITM-QTX   PICTURE  X(9).                     ORDEDI  
026800        15        WG-ITM-QT    PICTURE  S9(9)                     ORDEDI  
026900                           COMPUTATIONAL.                         ORDEDI  
027000        15        WG-ITM-PRX   PICTURE  X(12).                    ORDEDI  
027100        15        WG-ITM-PR    PICTURE  S9(9)V99                  ORDEDI  
027200                           COMPUTATIONAL-3.                       ORDEDI  
027300        15        WG-ITM-UN    PICTURE  X(3).                     ORDEDI  
027400        15        FILLER       PICTURE  X(4).                     ORDEDI  
027500      10          FILLER       PICTURE  X(4).                     ORDEDI  
027600*SEGMENT BUFFER - THE WHOLE MESSAGE IS BUILT HERE BEFORE ANY      ORDEDI  
027700*LINE IS WRITTEN, SO A LATE SEGMENT_001 REJECTION PREVENTS        ORDEDI  
027800*ANY OUTPUT FOR THE ORDER (SEE F90).  SIZED 450, SAME HABIT       ORDEDI  
027900*AS THE MQ SEND-AREA TABLE USED ELSEWHERE IN THE SHOP.            ORDEDI  
028000 01               WS-SEG-TABLE.                                   ORDEDI  
028100      10          WS-SEG-CNT   PICTURE S9(4) COMPUTATIONAL        ORDEDI  
028200                           VALUE ZERO.                            ORDEDI  
028300      10          WS-SEG-LINE  OCCURS 450 TIMES                   ORDEDI  
028400                           PICTURE X(2000).                       ORDEDI  
028500      10          FILLER       PICTURE  X(4).                     ORDEDI  
028600 01               WS-BUILD-AREA.                                  ORDEDI  
028700      10          WS-SEG-WORK  PICTURE X(2000).                   ORDEDI  
028800      10          FILLER       PICTURE  X(4).                     ORDEDI  
028900*GENERIC SCAN/TRIM WORK AREA - USED BY F98FL (LENGTH), F98LT      ORDEDI  
029000*(LEFT TRIM) AND F98SC (CONTROL-CHARACTER SCRUB).                 ORDEDI  
029100 01               WS-SCAN-WORK.                                   ORDEDI  
029200      10          WS-SCAN-AREA PICTURE X(210).                    ORDEDI  
029300      10          WS-SCAN-MAX  PICTURE S9(4) COMPUTATIONAL.       ORDEDI  
029400      10          WS-SCAN-LEN  PICTURE S9(4) COMPUTATIONAL.       ORDEDI  
029500      10          WS-SCAN-SUB  PICTURE S9(4) COMPUTATIONAL.       ORDEDI  
029600      10          FILLER       PICTURE  X(4).                     ORDEDI  
029700*EDIFACT ESCAPE WORK AREA - F98ES DOUBLES ANY '?' AND THEN        ORDEDI  
029800*PREFIXES RELEASE-SENSITIVE CHARACTERS, SO THE RESULT CAN BE      ORDEDI  
029900*UP TO TWICE THE INPUT LENGTH.                                    ORDEDI  
030000 01               WS-ESC-WORK.                                    ORDEDI  
030100      10          WS-ESC-AREA  PICTURE X(420).                    ORDEDI  
030200      10          WS-ESC-LEN   PICTURE S9(4) COMPUTATIONAL.       ORDEDI  
030300      10          WS-ESC-SUB   PICTURE S9(4) COMPUTATIONAL.       ORDEDI  
030400      10          FILLER       PICTURE  X(4).                     ORDEDI  
030500*NUMERIC EDIT WORK AREAS FOR F98NM (MONEY) AND F98NQ (QTY).       ORDEDI  
030600 01               WS-MONEY-EDIT.                                  ORDEDI  
030700      10          WS-MONEY-VAL  PICTURE S9(9)V99                  ORDEDI  
030800                           COMPUTATIONAL-3.                       ORDEDI  
030900      10          WS-MONEY-DSP  PICTURE -(8)9.99.                 ORDEDI  
031000      10          WS-MONEY-LEN  PICTURE S9(4) COMPUTATIONAL.      ORDEDI  
031100      10          FILLER        PICTURE  X(4).                    ORDEDI  
031200 01               WS-QTY-EDIT.                                    ORDEDI  
031300      10          WS-QTY-VAL    PICTURE S9(9).                    ORDEDI  
031400      10          WS-QTY-DSP    PICTURE -(9)9.                    ORDEDI  
031500      10          WS-QTY-LEN    PICTURE S9(4) COMPUTATIONAL.      ORDEDI  
031600      10          FILLER        PICTURE  X(4).                    ORDEDI  
031700*NUMERIC EDIT WORK AREA FOR F98SQ - CONVERTS A SMALL COUNTER OR   ORDEDI  
031800*SUBSCRIPT (LINE NUMBER, SEGMENT COUNT, FTX CHUNK NUMBER) FROM    ORDEDI  
031900*COMPUTATIONAL TO A TRIMMED DISPLAY FIELD FOR STRING USE.         ORDEDI  
032000 01               WS-SEQNO-EDIT.                                  ORDEDI  
032100      10          WS-SEQNO-VAL  PICTURE S9(4).                    ORDEDI  
032200      10          WS-SEQNO-DSP  PICTURE -(4)9.                    ORDEDI  
032300      10          WS-SEQNO-LEN  PICTURE S9(4) COMPUTATIONAL.      ORDEDI  
032400      10          FILLER        PICTURE  X(4).                    ORDEDI  
032500*FTX CHUNKING SUBSCRIPTS (CEDI-0098) AND UNT SEGMENT COUNT.       ORDEDI  
032600 01               WS-FT-WORK    COMPUTATIONAL.                    ORDEDI  
032700      10          WS-FT-SUB     PICTURE S9(4).                    ORDEDI  
032800      10          WS-FT-END     PICTURE S9(4).                    ORDEDI  
032900      10          WS-FT-LEN     PICTURE S9(4).                    ORDEDI  
033000 01               WS-UNT-CNT    PICTURE S9(4) COMPUTATIONAL.      ORDEDI  
033100*ORDER TOTAL AND LINE-LEVEL MONEY WORK.                           ORDEDI  
033200 01               WS-MONEY-AREA       COMPUTATIONAL-3.            ORDEDI  
033300      10          WS-LINE-TOTAL PICTURE S9(9)V99.                 ORDEDI  
033400      10          WS-ORDER-TOT  PICTURE S9(9)V99.                 ORDEDI  
033500      10          WS-TAX-AMT    PICTURE S9(9)V99.                 ORDEDI  
033600*ERROR REPORTING FIELDS, MOVED TO ER00 BY F95.                    ORDEDI  
033700 01               WS-ERROR-AREA.                                  ORDEDI  
033800      10          WS-ERR-CODE  PICTURE X(9).                      ORDEDI  
033900      10          WS-ERR-MSG   PICTURE X(70).                     ORDEDI  
034000      10          WS-ERR-VAL   PICTURE X(70).                     ORDEDI  
034100      10          FILLER       PICTURE  X(4).                     ORDEDI  
034200*CCYYMMDD DATE-VALIDATION WORK AREA AND ITS REDEFINITION INTO     ORDEDI  
034300*CENTURY/YEAR/MONTH/DAY PIECES (ADAPTED FROM THE F92DT IDIOM).    ORDEDI  
034400 01               WS-DATE-CHK.                                    ORDEDI  
034500      10          WS-DC-DATE    PICTURE X(8).                     ORDEDI  
034600 01               WS-DATE-PARTS REDEFINES WS-DATE-CHK.            ORDEDI  
034700      10          WS-DC-CCYY    PICTURE 9(4).                     ORDEDI  
034800      10          WS-DC-MM      PICTURE 9(2).                     ORDEDI  
034900      10          WS-DC-DD      PICTURE 9(2).                     ORDEDI  
035000 01               WS-DC-SW      PICTURE X VALUE 'N'.              ORDEDI  
035100        88  WS-DC-VALID               VALUE 'Y'.                  ORDEDI  
035200 01               WS-DC-LEAP-WK COMPUTATIONAL.                    ORDEDI  
035300      10          WS-DC-R4      PICTURE S9(4).                    ORDEDI  
035400      10          WS-DC-R100    PICTURE S9(4).                    ORDEDI  
035500      10          WS-DC-R400    PICTURE S9(4).                    ORDEDI  
035600      10          WS-DC-MAXDY   PICTURE S9(4).                    ORDEDI  
035700      10          WS-DC-Q       PICTURE S9(4).                    ORDEDI  
035800 01               WS-MM-TABLE.                                    ORDEDI  
035900      05  FILLER  PICTURE X(24) VALUE                             ORDEDI  
036000           '312831303130313130313031'.                            ORDEDI  
036100 01               WS-MM-DAYS REDEFINES WS-MM-TABLE.               ORDEDI  
036200      05  WS-MM-DY  OCCURS 12 TIMES PICTURE 99.                   ORDEDI  
036300*F98CV WORK AREA - CONVERTS A RAW 9(N).99 TEXT FIELD (AS          ORDEDI  
036400*RECEIVED FROM THE ORDER-ENTRY EXTRACT) INTO A PACKED             ORDEDI  
036500*WORKING NUMERIC, VALIDATING DIGITS AND DECIMAL PLACES.           ORDEDI  
036600 01               WS-CONVERT-WORK.                                ORDEDI  
036700      10          WS-CV-SW      PICTURE X VALUE 'N'.              ORDEDI  
036800        88  WS-CV-VALID               VALUE 'Y'.                  ORDEDI  
036900      10          WS-CV-WHOLE   PICTURE X(9).                     ORDEDI  
037000      10          WS-CV-WHOLE-N PICTURE 9(9).                     ORDEDI  
037100      10          WS-CV-WHOLE-CNT PICTURE S9(4) COMPUTATIONAL.    ORDEDI  
037200      10          WS-CV-FRAC    PICTURE X(2).                     ORDEDI  
037300      10          WS-CV-FRAC-N  PICTURE 9(2).                     ORDEDI  
037400      10          WS-CV-FRAC-CNT  PICTURE S9(4) COMPUTATIONAL.    ORDEDI  
037500      10          WS-CV-DOTCNT  PICTURE S9(4) COMPUTATIONAL.      ORDEDI  
037600      10          WS-CV-BADCNT  PICTURE S9(4) COMPUTATIONAL.      ORDEDI  
037700      10          FILLER        PICTURE  X(4).                    ORDEDI  
037800 01   ZONES-UTILISATEUR PICTURE X.                                ORDEDI  
037900 PROCEDURE DIVISION.                                              ORDEDI  
038000*N0BBA.    NOTE *DISPLAY AT THE BEGINNING           *.            AAPR10  
038100 F0BBA.                                                           lv10    
038200*!ADT                                                             AAPR10  
038300     ACCEPT DATOR FROM DATE                                       ORDEDI  
038400     IF DATOA < DAT-CTYD MOVE '20' TO CENTUR END-IF               ORDEDI  
038500     DISPLAY     '******************************'                 ORDEDI  
038600     DISPLAY     'BEGINNING OF PROGRAM : ' PROGR                  ORDEDI  
038700     DISPLAY     'DATE OF EXECUTION    : ' DATCE                  ORDEDI  
038800     DISPLAY     'GENERATED ON         : ' DATGN                  ORDEDI  
038900     DISPLAY     '------------------------------'                 ORDEDI  
039000     ACCEPT      7-TIME-1TIME FROM TIME                           ORDEDI  
039100     MOVE        7-TIME-9HH TO 7-TIME-09HH                        ORDEDI  
039200     MOVE        7-TIME-9MM TO 7-TIME-09MM                        ORDEDI  
039300     DISPLAY     'TIME AT BEG OF JOB   : ' 7-TIME-9TIME.          ORDEDI  
039400 F0BBA-FN. EXIT.                                                  ORDEDI  
039500*N01.      NOTE *************************************.            ORDEDI  
039600*               *                                                *ORDEDI  
039700*               *INITIALISATIONS                                 *ORDEDI  
039800*               *                                                *ORDEDI  
039900*               *************************************.            ORDEDI  
040000 F01.      EXIT.                                                  ORDEDI  
040100*N01IN.    NOTE *INITIALISATION FICHIER ORD-FICHIER *.            ORDEDI  
040200 F01IN.    OPEN INPUT                    ORD-FICHIER.             ORDEDI  
040300 F01IN-10. READ     ORD-FICHIER       AT END                      ORDEDI  
040400     MOVE  1 TO                    IN-FT.                         ORDEDI  
040500 F01IN-FN. EXIT.                                                  ORDEDI  
040600*N01OU.    NOTE *INITIALISATION FICHIER EDI-FICHIER *.            ORDEDI  
040700 F01OU.    OPEN OUTPUT                   EDI-FICHIER.             ORDEDI  
040800 F01OU-FN. EXIT.                                                  ORDEDI  
040900*N01ER.    NOTE *INITIALISATION FICHIER ERR-FICHIER *.            ORDEDI  
041000 F01ER.    OPEN OUTPUT                   ERR-FICHIER.             ORDEDI  
041100 F01ER-FN. EXIT.                                                  ORDEDI  
041200 F01-FN.   EXIT.                                                  ORDEDI  
041300*          NOTE *  DEBUT ITERATION DU PROGRAMME     *.            ORDEDI  
041400 F05.      EXIT.                                                  ORDEDI  
041500 F05-FN.   EXIT.                                                  ORDEDI  
041600*N10.      NOTE *************************************.            ORDEDI  
041700*               *                                                *ORDEDI  
041800*               *DISPATCH SUR LE CODE ENREGISTREMENT             *ORDEDI  
041900*               *                                                *ORDEDI  
042000*               *************************************.            ORDEDI  
042100 F10.      ADD      1 TO                 5-OR00-CPTENR.           ORDEDI  
042200*N10HD.    NOTE *NOUVEL ENTETE DE COMMANDE          *.            ORDEDI  
042300 F10HD.    IF       OR00-TCODE  =    'H'                          ORDEDI  
042400     NEXT SENTENCE ELSE GO TO     F10HD-FN.                       ORDEDI  
042500     IF       WS-ORDER-PENDING                                    ORDEDI  
042600     PERFORM     F40 THRU F40-FN.                                 ORDEDI  
042700     PERFORM     F12 THRU F12-FN.                                 ORDEDI  
042800 F10HD-FN. EXIT.                                                  ORDEDI  
042900*N10PT.    NOTE *PARTENAIRE COMMERCIAL              *.            ORDEDI  
043000 F10PT.    IF       OR00-TCODE  =    'P'                          ORDEDI  
043100     NEXT SENTENCE ELSE GO TO     F10PT-FN.                       ORDEDI  
043200     PERFORM     F14 THRU F14-FN.                                 ORDEDI  
043300 F10PT-FN. EXIT.                                                  ORDEDI  
043400*N10IT.    NOTE *LIGNE DE COMMANDE                  *.            ORDEDI  
043500 F10IT.    IF       OR00-TCODE  =    'I'                          ORDEDI  
043600     NEXT SENTENCE ELSE GO TO     F10IT-FN.                       ORDEDI  
043700     PERFORM     F16 THRU F16-FN.                                 ORDEDI  
043800 F10IT-FN. EXIT.                                                  ORDEDI  
043900 F10-FN.   EXIT.                                                  ORDEDI  
044000*N12.      NOTE *DEBUT D'UNE NOUVELLE COMMANDE      *.            ORDEDI  
044100 F12.      MOVE  ZERO TO WG-PTY-CNT.                              ORDEDI  
044200     MOVE     ZERO TO              WG-ITM-CNT.                    ORDEDI  
044300     MOVE     'Y' TO                WS-PEND-SW.                   ORDEDI  
044400     MOVE     'N' TO                WS-ERR-SW.                    ORDEDI  
044500     MOVE     'N' TO                WS-TXPR-SW.                   ORDEDI  
044600     MOVE     ZERO TO               WS-ORDER-TOT.                 ORDEDI  
044700     MOVE     OR00H-MSGRF TO        WG-HDR-MSGRF.                 ORDEDI  
044800     MOVE     OR00H-ORDNO TO        WG-HDR-ORDNO.                 ORDEDI  
044900     MOVE     OR00H-ORDDT TO        WG-HDR-ORDDT.                 ORDEDI  
045000     MOVE     OR00H-DELDT TO        WG-HDR-DELDT.                 ORDEDI  
045100     MOVE     OR00H-CURR  TO        WG-HDR-CURR.                  ORDEDI  
045200     MOVE     OR00H-DELLOC TO       WG-HDR-DLLOC.                 ORDEDI  
045300     MOVE     OR00H-PAYTM TO        WG-HDR-PAYTM.                 ORDEDI  
045400     MOVE     OR00H-TAXRT TO        WG-HDR-TAXRTX.                ORDEDI  
045500     MOVE     OR00H-TAXFL TO        WG-HDR-TAXFL.                 ORDEDI  
045600     MOVE     OR00H-SPINS TO        WG-HDR-SPINS.                 ORDEDI  
045700     MOVE     OR00H-INCOT TO        WG-HDR-INCOT.                 ORDEDI  
045800     IF       OR00H-TAXFL  =       'Y'                            ORDEDI  
045900     MOVE     'Y' TO                WS-TXPR-SW.                   ORDEDI  
046000 F12-FN.   EXIT.                                                  ORDEDI  
046100*N14.      NOTE *AJOUT D'UN PARTENAIRE              *.            ORDEDI  
046200 F14.      ADD   1 TO                  WG-PTY-CNT.                ORDEDI  
046300     IF       WG-PTY-CNT  >        10  GO TO F14-FN.              ORDEDI  
046400     MOVE     OR00P-PTYQL TO WG-PTY-QL(WG-PTY-CNT).               ORDEDI  
046500     MOVE     OR00P-PTYID TO WG-PTY-ID(WG-PTY-CNT).               ORDEDI  
046600     MOVE     OR00P-PTYNM TO WG-PTY-NM(WG-PTY-CNT).               ORDEDI  
046700     MOVE     OR00P-PTYAD TO WG-PTY-AD(WG-PTY-CNT).               ORDEDI  
046800     MOVE     OR00P-PTYCT TO WG-PTY-CT(WG-PTY-CNT).               ORDEDI  
046900 F14-FN.   EXIT.                                                  ORDEDI  
047000*N16.      NOTE *AJOUT D'UNE LIGNE DE COMMANDE      *.            ORDEDI  
047100 F16.      ADD   1 TO                  WG-ITM-CNT.                ORDEDI  
047200     IF       WG-ITM-CNT  >        100 GO TO F16-FN.              ORDEDI  
047300     MOVE     OR00I-PRDCD TO WG-ITM-CD(WG-ITM-CNT).               ORDEDI  
047400     MOVE     OR00I-ITMDS TO WG-ITM-DS(WG-ITM-CNT).               ORDEDI  
047500     MOVE     OR00I-QTY   TO WG-ITM-QTX(WG-ITM-CNT).              ORDEDI  
047600     MOVE     OR00I-UPRC  TO WG-ITM-PRX(WG-ITM-CNT).              ORDEDI  
047700     MOVE     OR00I-UNIT  TO WG-ITM-UN(WG-ITM-CNT).               ORDEDI  
047800     IF       WG-ITM-UN(WG-ITM-CNT) = SPACES                      ORDEDI  
047900     MOVE     'EA' TO WG-ITM-UN(WG-ITM-CNT).                      ORDEDI  
048000 F16-FN.   EXIT.                                                  ORDEDI  
048100*N15.      NOTE *LECTURE SUIVANTE FICHIER ORD-FICHIER*.           ORDEDI  
048200 F15.      EXIT.                                                  ORDEDI  
048300 F15IN.    READ     ORD-FICHIER       AT END                      ORDEDI  
048400     MOVE  1 TO                    IN-FT.                         ORDEDI  
048500 F15IN-FN. EXIT.                                                  ORDEDI  
048600 F15-FN.   EXIT.                                                  ORDEDI  
048700*N20.      NOTE *************************************.            ORDEDI  
048800*               *                                                *ORDEDI  
048900*               *FIN DE TRAITEMENT                               *ORDEDI  
049000*               *                                                *ORDEDI  
049100*               *************************************.            ORDEDI  
049200 F20.      IF IN-FT =          '1'                                ORDEDI  
049300     NEXT SENTENCE ELSE GO TO     F20-FN.                         ORDEDI  
049400 F20PN.    IF       WS-ORDER-PENDING                              ORDEDI  
049500     PERFORM     F40 THRU F40-FN.                                 ORDEDI  
049600 F20PN-FN. EXIT.                                                  ORDEDI  
049700 F20CL.    CLOSE    ORD-FICHIER.                                  ORDEDI  
049800 F20CL-FN. EXIT.                                                  ORDEDI  
049900 F20OU.    CLOSE    EDI-FICHIER.                                  ORDEDI  
050000 F20OU-FN. EXIT.                                                  ORDEDI  
050100 F20ER.    CLOSE    ERR-FICHIER.                                  ORDEDI  
050200 F20ER-FN. EXIT.                                                  ORDEDI  
050300*N2096.    NOTE *DISPLAY OF THE COUNTERS            *.            AAPR10  
050400 F2096.                                                           lv10    
050500*DISPLAY THE COUNTER OF ORDERS READ                               AAPR20  
050600     DISPLAY     'NB OF RECORDS FOR ORD00 : '                     AAPR20  
050700     5-OR00-CPTENR                                                AAPR20  
050800*DISPLAY THE COUNTER OF MESSAGES WRITTEN                          AAPR20  
050900     DISPLAY     'NB OF SEGMENTS FOR ED00  : '                    AAPR20  
051000     5-ED00-CPTENR                                                AAPR20  
051100*DISPLAY THE COUNTER OF ORDERS ACCEPTED                           AAPR20  
051200     DISPLAY     'NB OF ORDERS ACCEPTED    : '                    AAPR20  
051300     5-OK00-CPTENR                                                AAPR20  
051400*DISPLAY THE COUNTER OF ORDERS REJECTED                           AAPR20  
051500     DISPLAY     'NB OF ORDERS REJECTED    : '                    AAPR20  
051600     5-ER00-CPTENR.                                               AAPR20  
051700 F2096-FN. EXIT.                                                  ORDEDI  
051800*N2097.    NOTE *DISPLAY AT THE END                 *.            AAPR10  
051900 F2097.                                                           lv10    
052000     ACCEPT      7-TIME-1TIME FROM TIME                           AAPR50  
052100     DISPLAY     '------------------------------'                 ORDEDI  
052200     DISPLAY     'TIME AT END OF PROG  : '                        AAPR50  
052300     7-TIME-9TIME                                                 AAPR50  
052400     DISPLAY     'END OF PROGRAM       : ' PROGR                  ORDEDI  
052500     DISPLAY     '******************************'.                ORDEDI  
052600 F2097-FN. EXIT.                                                  ORDEDI  
052700 F2099.     GOBACK.                                               ORDEDI  
052800 F2099-FN. EXIT.                                                  ORDEDI  
052900 F20-FN.   EXIT.                                                  ORDEDI  
053000 F20NX.    GO TO F05.                                             ORDEDI  
053100*N40.      NOTE *************************************.            ORDEDI  
053200*               *                                                *ORDEDI  
053300*               *TRAITEMENT D'UNE COMMANDE COMPLETE              *ORDEDI  
053400*               *                                                *ORDEDI  
053500*               *************************************.            ORDEDI  
053600 F40.                                                             lv05    
053700*SANITIZE, VALIDATE, GENERATE AND WRITE ONE COMPLETED ORDER       ORDEDI  
053800*OR LOG ITS REJECTION - NEVER BOTH.                               ORDEDI  
053900 F40SV.    PERFORM  F30 THRU F30-FN.                              ORDEDI  
054000     PERFORM  F32 THRU F32-FN.                                    ORDEDI  
054100     IF       WS-ORDER-IN-ERROR                                   ORDEDI  
054200     NEXT SENTENCE ELSE GO TO     F40SV-GN.                       ORDEDI  
054300     PERFORM  F95 THRU F95-FN.                                    ORDEDI  
054400     GO TO    F40SV-99.                                           ORDEDI  
054500 F40SV-GN. PERFORM  F42 THRU F42-FN.                              ORDEDI  
054600     PERFORM  F44 THRU F44-FN.                                    ORDEDI  
054700     PERFORM  F46 THRU F46-FN.                                    ORDEDI  
054800     PERFORM  F48 THRU F48-FN.                                    ORDEDI  
054900     PERFORM  F90FL THRU F90FL-FN.                                ORDEDI  
055000     ADD      1 TO                 5-OK00-CPTENR.                 ORDEDI  
055100 F40SV-99. MOVE     'N' TO                WS-PEND-SW.             ORDEDI  
055200 F40SV-FN. EXIT.                                                  ORDEDI  
055300 F40-FN.   EXIT.                                                  ORDEDI  
055400*N30.      NOTE *************************************.            ORDEDI  
055500*               *                                                *ORDEDI  
055600*               *NETTOYAGE DES ZONES DE TEXTE                    *ORDEDI  
055700*               *                                                *ORDEDI  
055800*               *************************************.            ORDEDI  
055900 F30.      EXIT.                                                  ORDEDI  
056000 F30HD.                                                           lv10    
056100     MOVE     WG-HDR-MSGRF TO WS-SCAN-AREA.                       ORDEDI  
056200     MOVE     14 TO WS-SCAN-MAX.                                  ORDEDI  
056300     PERFORM  F98SC THRU F98SC-FN.                                ORDEDI  
056400     MOVE     WS-SCAN-AREA(1:14) TO WG-HDR-MSGRF.                 ORDEDI  
056500     MOVE     WG-HDR-ORDNO TO WS-SCAN-AREA.                       ORDEDI  
056600     MOVE     35 TO WS-SCAN-MAX.                                  ORDEDI  
056700     PERFORM  F98SC THRU F98SC-FN.                                ORDEDI  
056800     MOVE     WS-SCAN-AREA(1:35) TO WG-HDR-ORDNO.                 ORDEDI  
056900     MOVE     WG-HDR-ORDDT TO WS-SCAN-AREA.                       ORDEDI  
057000     MOVE     8 TO WS-SCAN-MAX.                                   ORDEDI  
057100     PERFORM  F98SC THRU F98SC-FN.                                ORDEDI  
057200     MOVE     WS-SCAN-AREA(1:8) TO WG-HDR-ORDDT.                  ORDEDI  
057300     MOVE     WG-HDR-DELDT TO WS-SCAN-AREA.                       ORDEDI  
057400     MOVE     8 TO WS-SCAN-MAX.                                   ORDEDI  
057500     PERFORM  F98SC THRU F98SC-FN.                                ORDEDI  
057600     MOVE     WS-SCAN-AREA(1:8) TO WG-HDR-DELDT.                  ORDEDI  
057700     MOVE     WG-HDR-CURR TO WS-SCAN-AREA.                        ORDEDI  
057800     MOVE     3 TO WS-SCAN-MAX.                                   ORDEDI  
057900     PERFORM  F98SC THRU F98SC-FN.                                ORDEDI  
058000     MOVE     WS-SCAN-AREA(1:3) TO WG-HDR-CURR.                   ORDEDI  
058100     MOVE     WG-HDR-DLLOC TO WS-SCAN-AREA.                       ORDEDI  
058200     MOVE     35 TO WS-SCAN-MAX.                                  ORDEDI  
058300     PERFORM  F98SC THRU F98SC-FN.                                ORDEDI  
058400     MOVE     WS-SCAN-AREA(1:35) TO WG-HDR-DLLOC.                 ORDEDI  
058500     MOVE     WG-HDR-PAYTM TO WS-SCAN-AREA.                       ORDEDI  
058600     MOVE     35 TO WS-SCAN-MAX.                                  ORDEDI  
058700     PERFORM  F98SC THRU F98SC-FN.                                ORDEDI  
058800     MOVE     WS-SCAN-AREA(1:35) TO WG-HDR-PAYTM.                 ORDEDI  
058900     MOVE     WG-HDR-SPINS TO WS-SCAN-AREA.                       ORDEDI  
059000     MOVE     210 TO WS-SCAN-MAX.                                 ORDEDI  
059100     PERFORM  F98SC THRU F98SC-FN.                                ORDEDI  
059200     MOVE     WS-SCAN-AREA(1:210) TO WG-HDR-SPINS.                ORDEDI  
059300     MOVE     WG-HDR-INCOT TO WS-SCAN-AREA.                       ORDEDI  
059400     MOVE     3 TO WS-SCAN-MAX.                                   ORDEDI  
059500     PERFORM  F98SC THRU F98SC-FN.                                ORDEDI  
059600     MOVE     WS-SCAN-AREA(1:3) TO WG-HDR-INCOT.                  ORDEDI  
059700 F30HD-FN. EXIT.                                                  ORDEDI  
059800 F30PT.    PERFORM  F30PT10 THRU F30PT10-FN                       ORDEDI  
059900     VARYING  IX-PTY FROM 1 BY 1                                  ORDEDI  
060000     UNTIL    IX-PTY > WG-PTY-CNT.                                ORDEDI  
060100 F30PT-FN. EXIT.                                                  ORDEDI  
060200 F30PT10.                                                         lv10    
060300     MOVE     WG-PTY-QL(IX-PTY) TO WS-SCAN-AREA.                  ORDEDI  
060400     MOVE     2 TO WS-SCAN-MAX.                                   ORDEDI  
060500     PERFORM  F98SC THRU F98SC-FN.                                ORDEDI  
060600     MOVE     WS-SCAN-AREA(1:2) TO WG-PTY-QL(IX-PTY).             ORDEDI  
060700     MOVE     WG-PTY-ID(IX-PTY) TO WS-SCAN-AREA.                  ORDEDI  
060800     MOVE     35 TO WS-SCAN-MAX.                                  ORDEDI  
060900     PERFORM  F98SC THRU F98SC-FN.                                ORDEDI  
061000     MOVE     WS-SCAN-AREA(1:35) TO WG-PTY-ID(IX-PTY).            ORDEDI  
061100     MOVE     WG-PTY-NM(IX-PTY) TO WS-SCAN-AREA.                  ORDEDI  
061200     MOVE     70 TO WS-SCAN-MAX.                                  ORDEDI  
061300     PERFORM  F98SC THRU F98SC-FN.                                ORDEDI  
061400     MOVE     WS-SCAN-AREA(1:70) TO WG-PTY-NM(IX-PTY).            ORDEDI  
061500     MOVE     WG-PTY-AD(IX-PTY) TO WS-SCAN-AREA.                  ORDEDI  
061600     MOVE     70 TO WS-SCAN-MAX.                                  ORDEDI  
061700     PERFORM  F98SC THRU F98SC-FN.                                ORDEDI  
061800     MOVE     WS-SCAN-AREA(1:70) TO WG-PTY-AD(IX-PTY).            ORDEDI  
061900     MOVE     WG-PTY-CT(IX-PTY) TO WS-SCAN-AREA.                  ORDEDI  
062000     MOVE     70 TO WS-SCAN-MAX.                                  ORDEDI  
062100     PERFORM  F98SC THRU F98SC-FN.                                ORDEDI  
062200     MOVE     WS-SCAN-AREA(1:70) TO WG-PTY-CT(IX-PTY).            ORDEDI  
062300 F30PT10-FN. EXIT.                                                ORDEDI  
062400 F30IT.    PERFORM  F30IT10 THRU F30IT10-FN                       ORDEDI  
062500     VARYING  IX-ITM FROM 1 BY 1                                  ORDEDI  
062600     UNTIL    IX-ITM > WG-ITM-CNT.                                ORDEDI  
062700 F30IT-FN. EXIT.                                                  ORDEDI  
062800 F30IT10.                                                         lv10    
062900     MOVE     WG-ITM-CD(IX-ITM) TO WS-SCAN-AREA.                  ORDEDI  
063000     MOVE     35 TO WS-SCAN-MAX.                                  ORDEDI  
063100     PERFORM  F98SC THRU F98SC-FN.                                ORDEDI  
063200     MOVE     WS-SCAN-AREA(1:35) TO WG-ITM-CD(IX-ITM).            ORDEDI  
063300     MOVE     WG-ITM-DS(IX-ITM) TO WS-SCAN-AREA.                  ORDEDI  
063400     MOVE     70 TO WS-SCAN-MAX.                                  ORDEDI  
063500     PERFORM  F98SC THRU F98SC-FN.                                ORDEDI  
063600     MOVE     WS-SCAN-AREA(1:70) TO WG-ITM-DS(IX-ITM).            ORDEDI  
063700     MOVE     WG-ITM-UN(IX-ITM) TO WS-SCAN-AREA.                  ORDEDI  
063800     MOVE     3 TO WS-SCAN-MAX.                                   ORDEDI  
063900     PERFORM  F98SC THRU F98SC-FN.                                ORDEDI  
064000     MOVE     WS-SCAN-AREA(1:3) TO WG-ITM-UN(IX-ITM).             ORDEDI  
064100 F30IT10-FN. EXIT.                                                ORDEDI  
064200 F30-FN.   EXIT.                                                  ORDEDI  
064300*N32.      NOTE *************************************.            ORDEDI  
064400*               *                                                *ORDEDI  
064500*               *VALIDATION DE LA COMMANDE                       *ORDEDI  
064600*               *                                                *ORDEDI  
064700*               *************************************.            ORDEDI  
064800 F32.      EXIT.                                                  ORDEDI  
064900*N32RF.    NOTE *ZONES OBLIGATOIRES                 *.            ORDEDI  
065000 F32RF.                                                           lv10    
065100     IF       WG-HDR-MSGRF =       SPACES                         ORDEDI  
065200     MOVE     'VALID_001' TO WS-ERR-CODE                          ORDEDI  
065300     MOVE     'MESSAGE-REF IS REQUIRED'                           ORDEDI  
065400     TO                           WS-ERR-MSG                      ORDEDI  
065500     MOVE     WG-HDR-MSGRF TO WS-ERR-VAL                          ORDEDI  
065600     MOVE     'Y' TO                WS-ERR-SW                     ORDEDI  
065700     GO TO    F32RF-FN.                                           ORDEDI  
065800     IF       WG-HDR-ORDNO =       SPACES                         ORDEDI  
065900     MOVE     'VALID_001' TO WS-ERR-CODE                          ORDEDI  
066000     MOVE     'ORDER-NUMBER IS REQUIRED'                          ORDEDI  
066100     TO                           WS-ERR-MSG                      ORDEDI  
066200     MOVE     WG-HDR-ORDNO TO WS-ERR-VAL                          ORDEDI  
066300     MOVE     'Y' TO                WS-ERR-SW                     ORDEDI  
066400     GO TO    F32RF-FN.                                           ORDEDI  
066500     IF       WG-HDR-ORDDT =       SPACES                         ORDEDI  
066600     MOVE     'VALID_001' TO WS-ERR-CODE                          ORDEDI  
066700     MOVE     'ORDER-DATE IS REQUIRED'                            ORDEDI  
066800     TO                           WS-ERR-MSG                      ORDEDI  
066900     MOVE     WG-HDR-ORDDT TO WS-ERR-VAL                          ORDEDI  
067000     MOVE     'Y' TO                WS-ERR-SW                     ORDEDI  
067100     GO TO    F32RF-FN.                                           ORDEDI  
067200     IF       WG-PTY-CNT   =       ZERO                           ORDEDI  
067300     MOVE     'VALID_001' TO WS-ERR-CODE                          ORDEDI  
067400     MOVE     'AT LEAST ONE PARTY IS REQUIRED'                    ORDEDI  
067500     TO                           WS-ERR-MSG                      ORDEDI  
067600     MOVE     SPACES TO WS-ERR-VAL                                ORDEDI  
067700     MOVE     'Y' TO                WS-ERR-SW                     ORDEDI  
067800     GO TO    F32RF-FN.                                           ORDEDI  
067900     IF       WG-ITM-CNT   =       ZERO                           ORDEDI  
068000     MOVE     'VALID_002' TO WS-ERR-CODE                          ORDEDI  
068100     MOVE     'AT LEAST ONE ITEM IS REQUIRED'                     ORDEDI  
068200     TO                           WS-ERR-MSG                      ORDEDI  
068300     MOVE     SPACES TO WS-ERR-VAL                                ORDEDI  
068400     MOVE     'Y' TO                WS-ERR-SW                     ORDEDI  
068500 F32RF-FN. EXIT.                                                  ORDEDI  
068600*N32LN.    NOTE *LONGUEURS MAXIMALES DES ZONES      *.            ORDEDI  
068700*RETAINED FROM THE 1994 RELEASE WHEN THESE COLUMNS               *ORDEDI  
068800*WERE WIDER ON THE UPSTREAM EXTRACT - SEE CEDI-0001.             *ORDEDI  
068900 F32LN.    IF WS-ORDER-IN-ERROR GO TO F32LN-FN.                   ORDEDI  
069000     MOVE     WG-HDR-MSGRF TO WS-SCAN-AREA.                       ORDEDI  
069100     MOVE     14 TO WS-SCAN-MAX.                                  ORDEDI  
069200     PERFORM  F98FL THRU F98FL-FN.                                ORDEDI  
069300     IF       WS-SCAN-LEN  >       14                             ORDEDI  
069400     MOVE     'SCHEMA_001' TO WS-ERR-CODE                         ORDEDI  
069500     MOVE     'MESSAGE-REF EXCEEDS MAXIMUM LENGTH'                ORDEDI  
069600     TO                           WS-ERR-MSG                      ORDEDI  
069700     MOVE     WG-HDR-MSGRF TO WS-ERR-VAL                          ORDEDI  
069800     MOVE     'Y' TO                WS-ERR-SW                     ORDEDI  
069900     GO TO    F32LN-FN.                                           ORDEDI  
070000     MOVE     WG-HDR-ORDNO TO WS-SCAN-AREA.                       ORDEDI  
070100     MOVE     35 TO WS-SCAN-MAX.                                  ORDEDI  
070200     PERFORM  F98FL THRU F98FL-FN.                                ORDEDI  
070300     IF       WS-SCAN-LEN  >       35                             ORDEDI  
070400     MOVE     'SCHEMA_001' TO WS-ERR-CODE                         ORDEDI  
070500     MOVE     'ORDER-NUMBER EXCEEDS MAXIMUM LENGTH'               ORDEDI  
070600     TO                           WS-ERR-MSG                      ORDEDI  
070700     MOVE     WG-HDR-ORDNO TO WS-ERR-VAL                          ORDEDI  
070800     MOVE     'Y' TO                WS-ERR-SW                     ORDEDI  
070900     GO TO    F32LN-FN.                                           ORDEDI  
071000     MOVE     WG-HDR-CURR TO WS-SCAN-AREA.                        ORDEDI  
071100     MOVE     3 TO WS-SCAN-MAX.                                   ORDEDI  
071200     PERFORM  F98FL THRU F98FL-FN.                                ORDEDI  
071300     IF       WS-SCAN-LEN  >       3                              ORDEDI  
071400     MOVE     'SCHEMA_001' TO WS-ERR-CODE                         ORDEDI  
071500     MOVE     'CURRENCY EXCEEDS MAXIMUM LENGTH'                   ORDEDI  
071600     TO                           WS-ERR-MSG                      ORDEDI  
071700     MOVE     WG-HDR-CURR TO WS-ERR-VAL                           ORDEDI  
071800     MOVE     'Y' TO                WS-ERR-SW                     ORDEDI  
071900     GO TO    F32LN-FN.                                           ORDEDI  
072000     MOVE     WG-HDR-DLLOC TO WS-SCAN-AREA.                       ORDEDI  
072100     MOVE     35 TO WS-SCAN-MAX.                                  ORDEDI  
072200     PERFORM  F98FL THRU F98FL-FN.                                ORDEDI  
072300     IF       WS-SCAN-LEN  >       35                             ORDEDI  
072400     MOVE     'SCHEMA_001' TO WS-ERR-CODE                         ORDEDI  
072500     MOVE     'DELIVERY-LOCATION EXCEEDS MAXIMUM LENGTH'          ORDEDI  
072600     TO                           WS-ERR-MSG                      ORDEDI  
072700     MOVE     WG-HDR-DLLOC TO WS-ERR-VAL                          ORDEDI  
072800     MOVE     'Y' TO                WS-ERR-SW                     ORDEDI  
072900     GO TO    F32LN-FN.                                           ORDEDI  
073000     MOVE     WG-HDR-PAYTM TO WS-SCAN-AREA.                       ORDEDI  
073100     MOVE     35 TO WS-SCAN-MAX.                                  ORDEDI  
073200     PERFORM  F98FL THRU F98FL-FN.                                ORDEDI  
073300     IF       WS-SCAN-LEN  >       35                             ORDEDI  
073400     MOVE     'SCHEMA_001' TO WS-ERR-CODE                         ORDEDI  
073500     MOVE     'PAYMENT-TERMS EXCEEDS MAXIMUM LENGTH'              ORDEDI  
073600     TO                           WS-ERR-MSG                      ORDEDI  
073700     MOVE     WG-HDR-PAYTM TO WS-ERR-VAL                          ORDEDI  
073800     MOVE     'Y' TO                WS-ERR-SW                     ORDEDI  
073900     GO TO    F32LN-FN.                                           ORDEDI  
074000     MOVE     WG-HDR-INCOT TO WS-SCAN-AREA.                       ORDEDI  
074100     MOVE     3 TO WS-SCAN-MAX.                                   ORDEDI  
074200     PERFORM  F98FL THRU F98FL-FN.                                ORDEDI  
074300     IF       WS-SCAN-LEN  >       3                              ORDEDI  
074400     MOVE     'SCHEMA_001' TO WS-ERR-CODE                         ORDEDI  
074500     MOVE     'INCOTERMS EXCEEDS MAXIMUM LENGTH'                  ORDEDI  
074600     TO                           WS-ERR-MSG                      ORDEDI  
074700     MOVE     WG-HDR-INCOT TO WS-ERR-VAL                          ORDEDI  
074800     MOVE     'Y' TO                WS-ERR-SW                     ORDEDI  
074900 F32LN-FN. EXIT.                                                  ORDEDI  
075000*N32DT.    NOTE *VALIDATION DES DATES CCYYMMDD      *.            ORDEDI  
075100 F32DT.    IF WS-ORDER-IN-ERROR GO TO F32DT-FN.                   ORDEDI  
075200     MOVE     WG-HDR-ORDDT TO      WS-DC-DATE.                    ORDEDI  
075300     PERFORM  F98DV THRU F98DV-FN.                                ORDEDI  
075400     IF       WS-DC-VALID NEXT SENTENCE ELSE                      ORDEDI  
075500     MOVE     'VALID_003' TO WS-ERR-CODE                          ORDEDI  
075600     MOVE     'ORDER-DATE IS NOT A VALID CCYYMMDD DATE'           ORDEDI  
075700     TO                           WS-ERR-MSG                      ORDEDI  
075800     MOVE     WG-HDR-ORDDT TO WS-ERR-VAL                          ORDEDI  
075900     MOVE     'Y' TO                WS-ERR-SW                     ORDEDI  
076000     GO TO    F32DT-FN.                                           ORDEDI  
076100 F32DT20.  IF       WG-HDR-DELDT =     SPACES GO TO F32DT-FN.     ORDEDI  
076200     MOVE     WG-HDR-DELDT TO      WS-DC-DATE.                    ORDEDI  
076300     PERFORM  F98DV THRU F98DV-FN.                                ORDEDI  
076400     IF       WS-DC-VALID NEXT SENTENCE ELSE                      ORDEDI  
076500     MOVE     'VALID_004' TO WS-ERR-CODE                          ORDEDI  
076600     MOVE     'DELIVERY-DATE IS NOT A VALID CCYYMMDD DATE'        ORDEDI  
076700     TO                           WS-ERR-MSG                      ORDEDI  
076800     MOVE     WG-HDR-DELDT TO WS-ERR-VAL                          ORDEDI  
076900     MOVE     'Y' TO                WS-ERR-SW                     ORDEDI  
077000 F32DT-FN. EXIT.                                                  ORDEDI  
077100*N32TX.    NOTE *CONVERSION DU TAUX DE TVA          *.            ORDEDI  
077200 F32TX.    IF WS-ORDER-IN-ERROR GO TO F32TX-FN.                   ORDEDI  
077300     IF       NOT WS-TAX-PRESENT   GO TO F32TX-FN.                ORDEDI  
077400     MOVE     WG-HDR-TAXRTX TO     WS-SCAN-AREA.                  ORDEDI  
077500     MOVE     6 TO                 WS-SCAN-MAX.                   ORDEDI  
077600     PERFORM  F98CV THRU F98CV-FN.                                ORDEDI  
077700     IF       WS-CV-VALID NEXT SENTENCE ELSE                      ORDEDI  
077800     MOVE     'VALID_005' TO WS-ERR-CODE                          ORDEDI  
077900     MOVE     'TAX-RATE MUST BE NUMERIC'                          ORDEDI  
078000     TO                           WS-ERR-MSG                      ORDEDI  
078100     MOVE     WG-HDR-TAXRTX TO WS-ERR-VAL                         ORDEDI  
078200     MOVE     'Y' TO                WS-ERR-SW                     ORDEDI  
078300     GO TO    F32TX-FN.                                           ORDEDI  
078400     IF       WS-CV-FRAC-CNT  >    2                              ORDEDI  
078500     MOVE     'VALID_009' TO WS-ERR-CODE                          ORDEDI  
078600     MOVE     'TAX-RATE EXCEEDS 2 DECIMAL PLACES'                 ORDEDI  
078700     TO                           WS-ERR-MSG                      ORDEDI  
078800     MOVE     WG-HDR-TAXRTX TO WS-ERR-VAL                         ORDEDI  
078900     MOVE     'Y' TO                WS-ERR-SW                     ORDEDI  
079000     GO TO    F32TX-FN.                                           ORDEDI  
079100     MOVE     WS-MONEY-VAL TO      WG-HDR-TAXRT.                  ORDEDI  
079200 F32TX-FN. EXIT.                                                  ORDEDI  
079300*N32PQ.    NOTE *QUALIFICATEUR ET ID DU PARTENAIRE  *.            ORDEDI  
079400 F32PQ.    IF WS-ORDER-IN-ERROR GO TO F32PQ-FN.                   ORDEDI  
079500     PERFORM  F32PQ10 THRU F32PQ10-FN                             ORDEDI  
079600     VARYING  IX-PTY FROM 1 BY 1                                  ORDEDI  
079700     UNTIL    IX-PTY > WG-PTY-CNT                                 ORDEDI  
079800     OR       WS-ORDER-IN-ERROR.                                  ORDEDI  
079900 F32PQ-FN. EXIT.                                                  ORDEDI  
080000 F32PQ10.  IF       WG-PTY-QL(IX-PTY) = SPACES                    ORDEDI  
080100     OR       WG-PTY-ID(IX-PTY) =   SPACES                        ORDEDI  
080200     MOVE     'VALID_006' TO WS-ERR-CODE                          ORDEDI  
080300     MOVE     'PARTY QUALIFIER AND ID ARE REQUIRED'               ORDEDI  
080400     TO                           WS-ERR-MSG                      ORDEDI  
080500     MOVE     WG-PTY-QL(IX-PTY) TO WS-ERR-VAL                     ORDEDI  
080600     MOVE     'Y' TO                WS-ERR-SW                     ORDEDI  
080700     GO TO    F32PQ10-FN.                                         ORDEDI  
080800     IF       WS-VALID-QUAL(IX-PTY)                               ORDEDI  
080900     NEXT SENTENCE ELSE                                           ORDEDI  
081000     MOVE     'VALID_008' TO WS-ERR-CODE                          ORDEDI  
081100     MOVE     'PARTY QUALIFIER NOT IN ALLOWED SET'                ORDEDI  
081200     TO                           WS-ERR-MSG                      ORDEDI  
081300     MOVE     WG-PTY-QL(IX-PTY) TO WS-ERR-VAL                     ORDEDI  
081400     MOVE     'Y' TO                WS-ERR-SW                     ORDEDI  
081500 F32PQ10-FN. EXIT.                                                ORDEDI  
081600*N32PC.    NOTE *LONGUEUR DU CODE ARTICLE           *.            ORDEDI  
081700 F32PC.    IF WS-ORDER-IN-ERROR GO TO F32PC-FN.                   ORDEDI  
081800     PERFORM  F32PC10 THRU F32PC10-FN                             ORDEDI  
081900     VARYING  IX-ITM FROM 1 BY 1                                  ORDEDI  
082000     UNTIL    IX-ITM > WG-ITM-CNT                                 ORDEDI  
082100     OR       WS-ORDER-IN-ERROR.                                  ORDEDI  
082200 F32PC-FN. EXIT.                                                  ORDEDI  
082300 F32PC10.                                                         lv10    
082400     MOVE     WG-ITM-CD(IX-ITM) TO WS-SCAN-AREA.                  ORDEDI  
082500     MOVE     35 TO WS-SCAN-MAX.                                  ORDEDI  
082600     PERFORM  F98FL THRU F98FL-FN.                                ORDEDI  
082700     IF       WS-SCAN-LEN  >       35                             ORDEDI  
082800     MOVE     'VALID_007' TO WS-ERR-CODE                          ORDEDI  
082900     MOVE     'PRODUCT-CODE EXCEEDS MAXIMUM LENGTH'               ORDEDI  
083000     TO                           WS-ERR-MSG                      ORDEDI  
083100     MOVE     WG-ITM-CD(IX-ITM) TO WS-ERR-VAL                     ORDEDI  
083200     MOVE     'Y' TO                WS-ERR-SW                     ORDEDI  
083300 F32PC10-FN. EXIT.                                                ORDEDI  
083400*N32NM.    NOTE *QUANTITE ET PRIX DE LA LIGNE       *.            ORDEDI  
083500 F32NM.    IF WS-ORDER-IN-ERROR GO TO F32NM-FN.                   ORDEDI  
083600     PERFORM  F32NM10 THRU F32NM10-FN                             ORDEDI  
083700     VARYING  IX-ITM FROM 1 BY 1                                  ORDEDI  
083800     UNTIL    IX-ITM > WG-ITM-CNT                                 ORDEDI  
083900     OR       WS-ORDER-IN-ERROR.                                  ORDEDI  
084000 F32NM-FN. EXIT.                                                  ORDEDI  
084100 F32NM10.  IF       WG-ITM-QTX(IX-ITM) NOT NUMERIC                ORDEDI  
084200     MOVE     'VALID_005' TO WS-ERR-CODE                          ORDEDI  
084300     MOVE     'QUANTITY MUST BE NUMERIC'                          ORDEDI  
084400     TO                           WS-ERR-MSG                      ORDEDI  
084500     MOVE     WG-ITM-QTX(IX-ITM) TO WS-ERR-VAL                    ORDEDI  
084600     MOVE     'Y' TO                WS-ERR-SW                     ORDEDI  
084700     GO TO    F32NM10-FN.                                         ORDEDI  
084800     MOVE     WG-ITM-QTX(IX-ITM) TO WG-ITM-QT(IX-ITM).            ORDEDI  
084900     MOVE     WG-ITM-PRX(IX-ITM) TO WS-SCAN-AREA.                 ORDEDI  
085000     MOVE     12 TO                WS-SCAN-MAX.                   ORDEDI  
085100     PERFORM  F98CV THRU F98CV-FN.                                ORDEDI  
085200     IF       WS-CV-VALID NEXT SENTENCE ELSE                      ORDEDI  
085300     MOVE     'VALID_005' TO WS-ERR-CODE                          ORDEDI  
085400     MOVE     'UNIT-PRICE MUST BE NUMERIC'                        ORDEDI  
085500     TO                           WS-ERR-MSG                      ORDEDI  
085600     MOVE     WG-ITM-PRX(IX-ITM) TO WS-ERR-VAL                    ORDEDI  
085700     MOVE     'Y' TO                WS-ERR-SW                     ORDEDI  
085800     GO TO    F32NM10-FN.                                         ORDEDI  
085900     IF       WS-CV-FRAC-CNT  >    2                              ORDEDI  
086000     MOVE     'VALID_009' TO WS-ERR-CODE                          ORDEDI  
086100     MOVE     'UNIT-PRICE EXCEEDS 2 DECIMAL PLACES'               ORDEDI  
086200     TO                           WS-ERR-MSG                      ORDEDI  
086300     MOVE     WG-ITM-PRX(IX-ITM) TO WS-ERR-VAL                    ORDEDI  
086400     MOVE     'Y' TO                WS-ERR-SW                     ORDEDI  
086500     GO TO    F32NM10-FN.                                         ORDEDI  
086600     MOVE     WS-MONEY-VAL TO      WG-ITM-PR(IX-ITM).             ORDEDI  
086700 F32NM10-FN. EXIT.                                                ORDEDI  
086800 F32-FN.   EXIT.                                                  ORDEDI  
086900                                                                  ORDEDI  
087000*N42.      NOTE *************************************.            ORDEDI  
087100*               *                                                *ORDEDI  
087200*               *SEGMENTS FIXES D'ENTETE UN/EDIFACT              *ORDEDI  
087300*               *                                                *ORDEDI  
087400*               *************************************.            ORDEDI  
087500 F42.      EXIT.                                                  ORDEDI  
087600*N42UN.    NOTE *UNA - CARACTERES DE SERVICE         *.           ORDEDI  
087700 F42UN.    IF       NOT EDI-CF-UNA-WANTED GO TO F42UN-FN.         ORDEDI  
087800     MOVE     SPACES TO            WS-SEG-WORK.                   ORDEDI  
087900     STRING   'UNA:+.? ''' DELIMITED BY SIZE                      ORDEDI  
088000     INTO     WS-SEG-WORK.                                        ORDEDI  
088100     PERFORM  F90AD THRU F90AD-FN.                                ORDEDI  
088200 F42UN-FN. EXIT.                                                  ORDEDI  
088300*N42UB.    NOTE *UNB - ENTETE INTERCHANGE           *.            ORDEDI  
088400 F42UB.    ACCEPT    DATOR FROM DATE.                             ORDEDI  
088500     ACCEPT   7-TIME-1TIME FROM TIME.                             ORDEDI  
088600     MOVE     DATOA TO              WS-EDI-TS(1:2).               ORDEDI  
088700     MOVE     DATOM TO              WS-EDI-TS(3:2).               ORDEDI  
088800     MOVE     DATOJ TO              WS-EDI-TS(5:2).               ORDEDI  
088900     MOVE     7-TIME-9HH TO         WS-EDI-TS(7:2).               ORDEDI  
089000     MOVE     7-TIME-9MM TO         WS-EDI-TS(9:2).               ORDEDI  
089100     MOVE     SPACES TO            WS-SEG-WORK.                   ORDEDI  
089200     STRING   'UNB+UNOA:2+' DELIMITED BY SIZE                     ORDEDI  
089300     EDI-CF-SENDER DELIMITED BY SPACE                             ORDEDI  
089400     '+' DELIMITED BY SIZE                                        ORDEDI  
089500     EDI-CF-RECEIV DELIMITED BY SPACE                             ORDEDI  
089600     '+' DELIMITED BY SIZE                                        ORDEDI  
089700     WS-EDI-TS(1:6) DELIMITED BY SIZE                             ORDEDI  
089800     ':' DELIMITED BY SIZE                                        ORDEDI  
089900     WS-EDI-TS(7:4) DELIMITED BY SIZE                             ORDEDI  
090000     '+' DELIMITED BY SIZE                                        ORDEDI  
090100     WG-HDR-MSGRF DELIMITED BY SPACE                              ORDEDI  
090200     ''' ' DELIMITED BY SIZE                                      ORDEDI  
090300     INTO     WS-SEG-WORK.                                        ORDEDI  
090400     PERFORM  F90AD THRU F90AD-FN.                                ORDEDI  
090500 F42UB-FN. EXIT.                                                  ORDEDI  
090600*N42UH.    NOTE *UNH - ENTETE DE MESSAGE            *.            ORDEDI  
090700 F42UH.    MOVE ZERO TO        WS-MSG-SEG-CNT.                    ORDEDI  
090800     MOVE     SPACES TO            WS-SEG-WORK.                   ORDEDI  
090900     STRING   'UNH+' DELIMITED BY SIZE                            ORDEDI  
091000     WG-HDR-MSGRF DELIMITED BY SPACE                              ORDEDI  
091100     '+' DELIMITED BY SIZE                                        ORDEDI  
091200     EDI-CF-MSGTYP DELIMITED BY SPACE                             ORDEDI  
091300     ':' DELIMITED BY SIZE                                        ORDEDI  
091400     EDI-CF-VERS DELIMITED BY SPACE                               ORDEDI  
091500     ':' DELIMITED BY SIZE                                        ORDEDI  
091600     EDI-CF-RELSE DELIMITED BY SPACE                              ORDEDI  
091700     ':' DELIMITED BY SIZE                                        ORDEDI  
091800     EDI-CF-AGNCY DELIMITED BY SPACE                              ORDEDI  
091900     ':' DELIMITED BY SIZE                                        ORDEDI  
092000     EDI-CF-DOCTY DELIMITED BY SPACE                              ORDEDI  
092100     ''' ' DELIMITED BY SIZE                                      ORDEDI  
092200     INTO     WS-SEG-WORK.                                        ORDEDI  
092300     PERFORM  F90AD THRU F90AD-FN.                                ORDEDI  
092400 F42UH-FN. EXIT.                                                  ORDEDI  
092500*N42BG.    NOTE *BGM - DEBUT DE MESSAGE             *.            ORDEDI  
092600 F42BG.    MOVE SPACES TO      WS-SEG-WORK.                       ORDEDI  
092700     STRING   'BGM+220+' DELIMITED BY SIZE                        ORDEDI  
092800     WG-HDR-ORDNO DELIMITED BY SPACE                              ORDEDI  
092900     '+9' DELIMITED BY SIZE                                       ORDEDI  
093000     ''' ' DELIMITED BY SIZE                                      ORDEDI  
093100     INTO     WS-SEG-WORK.                                        ORDEDI  
093200     PERFORM  F90AD THRU F90AD-FN.                                ORDEDI  
093300 F42BG-FN. EXIT.                                                  ORDEDI  
093400*N42DM.    NOTE *DTM - DATES DE COMMANDE/LIVRAISON  *.            ORDEDI  
093500 F42DM.    MOVE SPACES TO      WS-SEG-WORK.                       ORDEDI  
093600     STRING   'DTM+137:' DELIMITED BY SIZE                        ORDEDI  
093700     WG-HDR-ORDDT DELIMITED BY SIZE                               ORDEDI  
093800     ':102' DELIMITED BY SIZE                                     ORDEDI  
093900     ''' ' DELIMITED BY SIZE                                      ORDEDI  
094000     INTO     WS-SEG-WORK.                                        ORDEDI  
094100     PERFORM  F90AD THRU F90AD-FN.                                ORDEDI  
094200 F42DM10.  IF       WG-HDR-DELDT =     SPACES GO TO F42DM-FN.     ORDEDI  
094300     MOVE     SPACES TO            WS-SEG-WORK.                   ORDEDI  
094400     STRING   'DTM+2:' DELIMITED BY SIZE                          ORDEDI  
094500     WG-HDR-DELDT DELIMITED BY SIZE                               ORDEDI  
094600     ':102' DELIMITED BY SIZE                                     ORDEDI  
094700     ''' ' DELIMITED BY SIZE                                      ORDEDI  
094800     INTO     WS-SEG-WORK.                                        ORDEDI  
094900     PERFORM  F90AD THRU F90AD-FN.                                ORDEDI  
095000 F42DM-FN. EXIT.                                                  ORDEDI  
095100*N42CX.    NOTE *CUX - DEVISE DE LA COMMANDE        *.            ORDEDI  
095200 F42CX.    IF       WG-HDR-CURR =      SPACES GO TO F42CX-FN.     ORDEDI  
095300     MOVE     SPACES TO            WS-SEG-WORK.                   ORDEDI  
095400     STRING   'CUX+2:' DELIMITED BY SIZE                          ORDEDI  
095500     WG-HDR-CURR DELIMITED BY SPACE                               ORDEDI  
095600     ':9' DELIMITED BY SIZE                                       ORDEDI  
095700     ''' ' DELIMITED BY SIZE                                      ORDEDI  
095800     INTO     WS-SEG-WORK.                                        ORDEDI  
095900     PERFORM  F90AD THRU F90AD-FN.                                ORDEDI  
096000 F42CX-FN. EXIT.                                                  ORDEDI  
096100 F42-FN.   EXIT.                                                  ORDEDI  
096200                                                                  ORDEDI  
096300*N44.      NOTE *************************************.            ORDEDI  
096400*               *                                                *ORDEDI  
096500*               *BOUCLE NAD/COM - PARTENAIRES                    *ORDEDI  
096600*               *                                                *ORDEDI  
096700*               *************************************.            ORDEDI  
096800 F44.      EXIT.                                                  ORDEDI  
096900 F44PT.    PERFORM  F44PT10 THRU F44PT10-FN                       ORDEDI  
097000     VARYING  IX-PTY FROM 1 BY 1                                  ORDEDI  
097100     UNTIL    IX-PTY > WG-PTY-CNT.                                ORDEDI  
097200 F44PT-FN. EXIT.                                                  ORDEDI  
097300 F44PT10.  IF       WG-PTY-NM(IX-PTY) = SPACES                    ORDEDI  
097400     GO TO    F44PT12.                                            ORDEDI  
097500     MOVE     WG-PTY-NM(IX-PTY) TO  WS-ESC-AREA.                  ORDEDI  
097600     MOVE     70 TO                WS-ESC-LEN.                    ORDEDI  
097700     PERFORM  F98ES THRU F98ES-FN.                                ORDEDI  
097800     PERFORM  F98TR THRU F98TR-FN.                                ORDEDI  
097900     MOVE     SPACES TO            WS-SEG-WORK.                   ORDEDI  
098000     STRING   'NAD+' DELIMITED BY SIZE                            ORDEDI  
098100     WG-PTY-QL(IX-PTY) DELIMITED BY SPACE                         ORDEDI  
098200     '+' DELIMITED BY SIZE                                        ORDEDI  
098300     WG-PTY-ID(IX-PTY) DELIMITED BY SPACE                         ORDEDI  
098400     '::91++' DELIMITED BY SIZE                                   ORDEDI  
098500     WS-ESC-AREA(1:WS-ESC-LEN) DELIMITED BY SIZE                  ORDEDI  
098600     ''' ' DELIMITED BY SIZE                                      ORDEDI  
098700     INTO     WS-SEG-WORK.                                        ORDEDI  
098800     PERFORM  F90AD THRU F90AD-FN.                                ORDEDI  
098900     GO TO    F44PT15.                                            ORDEDI  
099000 F44PT12.  MOVE     SPACES TO  WS-SEG-WORK.                       ORDEDI  
099100     STRING   'NAD+' DELIMITED BY SIZE                            ORDEDI  
099200     WG-PTY-QL(IX-PTY) DELIMITED BY SPACE                         ORDEDI  
099300     '+' DELIMITED BY SIZE                                        ORDEDI  
099400     WG-PTY-ID(IX-PTY) DELIMITED BY SPACE                         ORDEDI  
099500     '::91' DELIMITED BY SIZE                                     ORDEDI  
099600     ''' ' DELIMITED BY SIZE                                      ORDEDI  
099700     INTO     WS-SEG-WORK.                                        ORDEDI  
099800     PERFORM  F90AD THRU F90AD-FN.                                ORDEDI  
099900 F44PT15.  IF       WG-PTY-AD(IX-PTY) = SPACES GO TO F44PT20.     ORDEDI  
100000     MOVE     WG-PTY-AD(IX-PTY) TO  WS-ESC-AREA.                  ORDEDI  
100100     MOVE     70 TO                WS-ESC-LEN.                    ORDEDI  
100200     PERFORM  F98ES THRU F98ES-FN.                                ORDEDI  
100300     MOVE     SPACES TO            WS-SEG-WORK.                   ORDEDI  
100400     STRING   'COM+' DELIMITED BY SIZE                            ORDEDI  
100500     WS-ESC-AREA(1:WS-ESC-LEN) DELIMITED BY SIZE                  ORDEDI  
100600     ':AD' DELIMITED BY SIZE                                      ORDEDI  
100700     ''' ' DELIMITED BY SIZE                                      ORDEDI  
100800     INTO     WS-SEG-WORK.                                        ORDEDI  
100900     PERFORM  F90AD THRU F90AD-FN.                                ORDEDI  
101000 F44PT20.  IF       WG-PTY-CT(IX-PTY) = SPACES GO TO F44PT10-FN.  ORDEDI  
101100     MOVE     WG-PTY-CT(IX-PTY) TO  WS-ESC-AREA.                  ORDEDI  
101200     MOVE     70 TO                WS-ESC-LEN.                    ORDEDI  
101300     PERFORM  F98ES THRU F98ES-FN.                                ORDEDI  
101400     MOVE     SPACES TO            WS-SEG-WORK.                   ORDEDI  
101500     STRING   'COM+' DELIMITED BY SIZE                            ORDEDI  
101600     WS-ESC-AREA(1:WS-ESC-LEN) DELIMITED BY SIZE                  ORDEDI  
101700     ':TE' DELIMITED BY SIZE                                      ORDEDI  
101800     ''' ' DELIMITED BY SIZE                                      ORDEDI  
101900     INTO     WS-SEG-WORK.                                        ORDEDI  
102000     PERFORM  F90AD THRU F90AD-FN.                                ORDEDI  
102100 F44PT10-FN. EXIT.                                                ORDEDI  
102200 F44-FN.   EXIT.                                                  ORDEDI  
102300                                                                  ORDEDI  
102400*N46.      NOTE *************************************.            ORDEDI  
102500*               *                                                *ORDEDI  
102600*               *BOUCLE LIN/IMD/QTY/PRI - ARTICLES               *ORDEDI  
102700*               *                                                *ORDEDI  
102800*               *************************************.            ORDEDI  
102900 F46.      MOVE     ZERO TO     WS-ORDER-TOT.                     ORDEDI  
103000     PERFORM  F46IT10 THRU F46IT10-FN                             ORDEDI  
103100     VARYING  IX-ITM FROM 1 BY 1                                  ORDEDI  
103200     UNTIL    IX-ITM > WG-ITM-CNT.                                ORDEDI  
103300 F46-FN.   EXIT.                                                  ORDEDI  
103400 F46IT10.  MOVE     IX-ITM TO     WS-SEQNO-VAL.                   ORDEDI  
103500     PERFORM  F98SQ THRU F98SQ-FN.                                ORDEDI  
103600     MOVE     SPACES TO            WS-SEG-WORK.                   ORDEDI  
103700     STRING   'LIN+' DELIMITED BY SIZE                            ORDEDI  
103800     WS-SEQNO-DSP(1:WS-SEQNO-LEN) DELIMITED BY SIZE               ORDEDI  
103900     '++' DELIMITED BY SIZE                                       ORDEDI  
104000     WG-ITM-CD(IX-ITM) DELIMITED BY SPACE                         ORDEDI  
104100     ':EN' DELIMITED BY SIZE                                      ORDEDI  
104200     ''' ' DELIMITED BY SIZE                                      ORDEDI  
104300     INTO     WS-SEG-WORK.                                        ORDEDI  
104400     PERFORM  F90AD THRU F90AD-FN.                                ORDEDI  
104500 F46IT20.  IF       WG-ITM-DS(IX-ITM) = SPACES GO TO F46IT30.     ORDEDI  
104600     MOVE     WG-ITM-DS(IX-ITM) TO  WS-ESC-AREA.                  ORDEDI  
104700     MOVE     70 TO                WS-ESC-LEN.                    ORDEDI  
104800     PERFORM  F98ES THRU F98ES-FN.                                ORDEDI  
104900     PERFORM  F98TR THRU F98TR-FN.                                ORDEDI  
105000     MOVE     SPACES TO            WS-SEG-WORK.                   ORDEDI  
105100     STRING   'IMD+F++:::' DELIMITED BY SIZE                      ORDEDI  
105200     WS-ESC-AREA(1:WS-ESC-LEN) DELIMITED BY SIZE                  ORDEDI  
105300     ''' ' DELIMITED BY SIZE                                      ORDEDI  
105400     INTO     WS-SEG-WORK.                                        ORDEDI  
105500     PERFORM  F90AD THRU F90AD-FN.                                ORDEDI  
105600 F46IT30.  MOVE     WG-ITM-QT(IX-ITM) TO WS-QTY-VAL.              ORDEDI  
105700     PERFORM  F98NQ THRU F98NQ-FN.                                ORDEDI  
105800     MOVE     SPACES TO            WS-SEG-WORK.                   ORDEDI  
105900     STRING   'QTY+21:' DELIMITED BY SIZE                         ORDEDI  
106000     WS-QTY-DSP(1:WS-QTY-LEN) DELIMITED BY SIZE                   ORDEDI  
106100     ':' DELIMITED BY SIZE                                        ORDEDI  
106200     WG-ITM-UN(IX-ITM) DELIMITED BY SPACE                         ORDEDI  
106300     ''' ' DELIMITED BY SIZE                                      ORDEDI  
106400     INTO     WS-SEG-WORK.                                        ORDEDI  
106500     PERFORM  F90AD THRU F90AD-FN.                                ORDEDI  
106600     MOVE     WG-ITM-PR(IX-ITM) TO  WS-MONEY-VAL.                 ORDEDI  
106700     PERFORM  F98NM THRU F98NM-FN.                                ORDEDI  
106800     MOVE     SPACES TO            WS-SEG-WORK.                   ORDEDI  
106900     STRING   'PRI+AAA:' DELIMITED BY SIZE                        ORDEDI  
107000     WS-MONEY-DSP(1:WS-MONEY-LEN) DELIMITED BY SIZE               ORDEDI  
107100     ':' DELIMITED BY SIZE                                        ORDEDI  
107200     WG-ITM-UN(IX-ITM) DELIMITED BY SPACE                         ORDEDI  
107300     ''' ' DELIMITED BY SIZE                                      ORDEDI  
107400     INTO     WS-SEG-WORK.                                        ORDEDI  
107500     PERFORM  F90AD THRU F90AD-FN.                                ORDEDI  
107600     COMPUTE  WS-LINE-TOTAL        ROUNDED =                      ORDEDI  
107700     WG-ITM-QT(IX-ITM) * WG-ITM-PR(IX-ITM).                       ORDEDI  
107800     ADD      WS-LINE-TOTAL TO     WS-ORDER-TOT.                  ORDEDI  
107900 F46IT10-FN. EXIT.                                                ORDEDI  
108000                                                                  ORDEDI  
108100*N48.      NOTE *************************************.            ORDEDI  
108200*               *                                                *ORDEDI  
108300*               *SEGMENTS FIXES DE FIN DE MESSAGE                *ORDEDI  
108400*               *                                                *ORDEDI  
108500*               *************************************.            ORDEDI  
108600 F48.      EXIT.                                                  ORDEDI  
108700*N48TX.    NOTE *TAX/MOA 124 - TAXE SUR LA COMMANDE *.            ORDEDI  
108800 F48TX.    IF       NOT WS-TAX-PRESENT GO TO F48TX-FN.            ORDEDI  
108900     MOVE     WG-HDR-TAXRT TO      WS-MONEY-VAL.                  ORDEDI  
109000     PERFORM  F98NM THRU F98NM-FN.                                ORDEDI  
109100     MOVE     SPACES TO            WS-SEG-WORK.                   ORDEDI  
109200     STRING   'TAX+7+VAT+++:::' DELIMITED BY SIZE                 ORDEDI  
109300     WS-MONEY-DSP(1:WS-MONEY-LEN) DELIMITED BY SIZE               ORDEDI  
109400     ''' ' DELIMITED BY SIZE                                      ORDEDI  
109500     INTO     WS-SEG-WORK.                                        ORDEDI  
109600     PERFORM  F90AD THRU F90AD-FN.                                ORDEDI  
109700     COMPUTE  WS-TAX-AMT            ROUNDED =                     ORDEDI  
109800     WS-ORDER-TOT * WG-HDR-TAXRT / 100.                           ORDEDI  
109900     ADD      WS-TAX-AMT TO        WS-ORDER-TOT.                  ORDEDI  
110000     MOVE     WS-TAX-AMT TO        WS-MONEY-VAL.                  ORDEDI  
110100     PERFORM  F98NM THRU F98NM-FN.                                ORDEDI  
110200     MOVE     SPACES TO            WS-SEG-WORK.                   ORDEDI  
110300     STRING   'MOA+124:' DELIMITED BY SIZE                        ORDEDI  
110400     WS-MONEY-DSP(1:WS-MONEY-LEN) DELIMITED BY SIZE               ORDEDI  
110500     ''' ' DELIMITED BY SIZE                                      ORDEDI  
110600     INTO     WS-SEG-WORK.                                        ORDEDI  
110700     PERFORM  F90AD THRU F90AD-FN.                                ORDEDI  
110800 F48TX-FN. EXIT.                                                  ORDEDI  
110900*N48LC.    NOTE *LOC - LIEU DE LIVRAISON            *.            ORDEDI  
111000 F48LC.    IF       WG-HDR-DLLOC =     SPACES GO TO F48LC-FN.     ORDEDI  
111100     MOVE     WG-HDR-DLLOC TO       WS-ESC-AREA.                  ORDEDI  
111200     MOVE     35 TO                WS-ESC-LEN.                    ORDEDI  
111300     PERFORM  F98ES THRU F98ES-FN.                                ORDEDI  
111400     MOVE     SPACES TO            WS-SEG-WORK.                   ORDEDI  
111500     STRING   'LOC+11+' DELIMITED BY SIZE                         ORDEDI  
111600     WS-ESC-AREA(1:WS-ESC-LEN) DELIMITED BY SIZE                  ORDEDI  
111700     ':92' DELIMITED BY SIZE                                      ORDEDI  
111800     ''' ' DELIMITED BY SIZE                                      ORDEDI  
111900     INTO     WS-SEG-WORK.                                        ORDEDI  
112000     PERFORM  F90AD THRU F90AD-FN.                                ORDEDI  
112100 F48LC-FN. EXIT.                                                  ORDEDI  
112200*N48PI.    NOTE *PAI - CONDITIONS DE PAIEMENT       *.            ORDEDI  
112300 F48PI.    IF       WG-HDR-PAYTM =     SPACES GO TO F48PI-FN.     ORDEDI  
112400     MOVE     WG-HDR-PAYTM TO       WS-ESC-AREA.                  ORDEDI  
112500     MOVE     35 TO                WS-ESC-LEN.                    ORDEDI  
112600     PERFORM  F98ES THRU F98ES-FN.                                ORDEDI  
112700     MOVE     SPACES TO            WS-SEG-WORK.                   ORDEDI  
112800     STRING   'PAI+' DELIMITED BY SIZE                            ORDEDI  
112900     WS-ESC-AREA(1:WS-ESC-LEN) DELIMITED BY SIZE                  ORDEDI  
113000     ':3' DELIMITED BY SIZE                                       ORDEDI  
113100     ''' ' DELIMITED BY SIZE                                      ORDEDI  
113200     INTO     WS-SEG-WORK.                                        ORDEDI  
113300     PERFORM  F90AD THRU F90AD-FN.                                ORDEDI  
113400 F48PI-FN. EXIT.                                                  ORDEDI  
113500*N48TD.    NOTE *TOD - TERMES DE LIVRAISON          *.            ORDEDI  
113600 F48TD.    IF       WG-HDR-INCOT =     SPACES GO TO F48TD-FN.     ORDEDI  
113700     MOVE     SPACES TO            WS-SEG-WORK.                   ORDEDI  
113800     STRING   'TOD+5++' DELIMITED BY SIZE                         ORDEDI  
113900     WG-HDR-INCOT DELIMITED BY SPACE                              ORDEDI  
114000     ''' ' DELIMITED BY SIZE                                      ORDEDI  
114100     INTO     WS-SEG-WORK.                                        ORDEDI  
114200     PERFORM  F90AD THRU F90AD-FN.                                ORDEDI  
114300 F48TD-FN. EXIT.                                                  ORDEDI  
114400*N48FX.    NOTE *FTX - INSTRUCTIONS SPECIALES       *.            ORDEDI  
114500*DECOUPAGE EN TRONCONS DE 70 - CEDI-0098 RJH 01/14/02            *ORDEDI  
114600 F48FX.    IF       WG-HDR-SPINS =     SPACES GO TO F48FX-FN.     ORDEDI  
114700     MOVE     WG-HDR-SPINS TO       WS-ESC-AREA.                  ORDEDI  
114800     MOVE     210 TO               WS-ESC-LEN.                    ORDEDI  
114900     PERFORM  F98ES THRU F98ES-FN.                                ORDEDI  
115000     MOVE     1 TO                 WS-FT-SUB.                     ORDEDI  
115100     MOVE     ZERO TO              IX-FTX.                        ORDEDI  
115200 F48FX10.  IF       WS-FT-SUB >      WS-ESC-LEN GO TO F48FX-FN.   ORDEDI  
115300     ADD      1 TO                 IX-FTX.                        ORDEDI  
115400     MOVE     IX-FTX TO            WS-SEQNO-VAL.                  ORDEDI  
115500     PERFORM  F98SQ THRU F98SQ-FN.                                ORDEDI  
115600     MOVE     SPACES TO            WS-SEG-WORK.                   ORDEDI  
115700     COMPUTE  WS-FT-END = WS-FT-SUB + 69.                         ORDEDI  
115800     IF       WS-FT-END >          WS-ESC-LEN                     ORDEDI  
115900     MOVE     WS-ESC-LEN TO        WS-FT-END.                     ORDEDI  
116000     COMPUTE  WS-FT-LEN  =         WS-FT-END - WS-FT-SUB + 1.     ORDEDI  
116100     STRING   'FTX+AAI+' DELIMITED BY SIZE                        ORDEDI  
116200     WS-SEQNO-DSP(1:WS-SEQNO-LEN) DELIMITED BY SIZE               ORDEDI  
116300     '+++' DELIMITED BY SIZE                                      ORDEDI  
116400     WS-ESC-AREA(WS-FT-SUB:WS-FT-LEN) DELIMITED BY SIZE           ORDEDI  
116500     ''' ' DELIMITED BY SIZE                                      ORDEDI  
116600     INTO     WS-SEG-WORK.                                        ORDEDI  
116700     PERFORM  F90AD THRU F90AD-FN.                                ORDEDI  
116800     COMPUTE  WS-FT-SUB = WS-FT-SUB + 70.                         ORDEDI  
116900     GO TO    F48FX10.                                            ORDEDI  
117000 F48FX-FN. EXIT.                                                  ORDEDI  
117100*N48MO.    NOTE *MOA 79 - MONTANT TOTAL DE COMMANDE *.            ORDEDI  
117200 F48MO.    MOVE     WS-ORDER-TOT TO WS-MONEY-VAL.                 ORDEDI  
117300     PERFORM  F98NM THRU F98NM-FN.                                ORDEDI  
117400     MOVE     SPACES TO            WS-SEG-WORK.                   ORDEDI  
117500     STRING   'MOA+79:' DELIMITED BY SIZE                         ORDEDI  
117600     WS-MONEY-DSP(1:WS-MONEY-LEN) DELIMITED BY SIZE               ORDEDI  
117700     ''' ' DELIMITED BY SIZE                                      ORDEDI  
117800     INTO     WS-SEG-WORK.                                        ORDEDI  
117900     PERFORM  F90AD THRU F90AD-FN.                                ORDEDI  
118000 F48MO-FN. EXIT.                                                  ORDEDI  
118100*N48UT.    NOTE *UNT - FIN DE MESSAGE               *.            ORDEDI  
118200 F48UT.    COMPUTE  WS-UNT-CNT = WS-MSG-SEG-CNT + 1.              ORDEDI  
118300     MOVE     WS-UNT-CNT TO        WS-SEQNO-VAL.                  ORDEDI  
118400     PERFORM  F98SQ THRU F98SQ-FN.                                ORDEDI  
118500     MOVE     SPACES TO            WS-SEG-WORK.                   ORDEDI  
118600     STRING   'UNT+' DELIMITED BY SIZE                            ORDEDI  
118700     WS-SEQNO-DSP(1:WS-SEQNO-LEN) DELIMITED BY SIZE               ORDEDI  
118800     '+' DELIMITED BY SIZE                                        ORDEDI  
118900     WG-HDR-MSGRF DELIMITED BY SPACE                              ORDEDI  
119000     ''' ' DELIMITED BY SIZE                                      ORDEDI  
119100     INTO     WS-SEG-WORK.                                        ORDEDI  
119200     PERFORM  F90AD THRU F90AD-FN.                                ORDEDI  
119300 F48UT-FN. EXIT.                                                  ORDEDI  
119400*N48UZ.    NOTE *UNZ - FIN D'INTERCHANGE            *.            ORDEDI  
119500 F48UZ.    MOVE SPACES TO      WS-SEG-WORK.                       ORDEDI  
119600     STRING   'UNZ+1+' DELIMITED BY SIZE                          ORDEDI  
119700     WG-HDR-MSGRF DELIMITED BY SPACE                              ORDEDI  
119800     ''' ' DELIMITED BY SIZE                                      ORDEDI  
119900     INTO     WS-SEG-WORK.                                        ORDEDI  
120000     PERFORM  F90AD THRU F90AD-FN.                                ORDEDI  
120100 F48-FN.   EXIT.                                                  ORDEDI  
120200                                                                  ORDEDI  
120300*N90.      NOTE *************************************.            ORDEDI  
120400*               *                                                *ORDEDI  
120500*               *TAMPON DE SEGMENTS ET ECRITURE ED00             *ORDEDI  
120600*               *                                                *ORDEDI  
120700*               *************************************.            ORDEDI  
120800 F90.      EXIT.                                                  ORDEDI  
120900*N90AD.    NOTE *AJOUTE UN SEGMENT AU TAMPON - VERIFIE           *ORDEDI  
121000*LA LONGUEUR MAXIMALE (SEGMENT_001) AVANT L'AJOUT   *.            ORDEDI  
121100 F90AD.    IF       WS-ORDER-IN-ERROR GO TO F90AD-FN.             ORDEDI  
121200     PERFORM  F98LN THRU F98LN-FN.                                ORDEDI  
121300     IF       WS-ORDER-IN-ERROR   GO TO F90AD-FN.                 ORDEDI  
121400     ADD      1 TO                 WS-SEG-CNT.                    ORDEDI  
121500     ADD      1 TO                 WS-MSG-SEG-CNT.                ORDEDI  
121600     IF       WS-SEG-CNT   >       450                            ORDEDI  
121700     MOVE     'SEGMENT_001' TO WS-ERR-CODE                        ORDEDI  
121800     MOVE     'MORE SEGMENTS THAN THE WORK TABLE HOLDS'           ORDEDI  
121900     TO                           WS-ERR-MSG                      ORDEDI  
122000     MOVE     WG-HDR-MSGRF TO WS-ERR-VAL                          ORDEDI  
122100     MOVE     'Y' TO                WS-ERR-SW                     ORDEDI  
122200     GO TO    F90AD-FN.                                           ORDEDI  
122300     MOVE     WS-SEG-WORK TO        WS-SEG-LINE(WS-SEG-CNT).      ORDEDI  
122400 F90AD-FN. EXIT.                                                  ORDEDI  
122500*N90FL.    NOTE *VIDE LE TAMPON VERS LE FICHIER EDI   *.          ORDEDI  
122600 F90FL.    IF       WS-SEG-CNT   =       ZERO GO TO F90FL-FN.     ORDEDI  
122700     PERFORM  F90FL10 THRU F90FL10-FN                             ORDEDI  
122800     VARYING  IX-SEG FROM 1 BY 1                                  ORDEDI  
122900     UNTIL    IX-SEG > WS-SEG-CNT.                                ORDEDI  
123000     MOVE     ZERO TO              WS-SEG-CNT.                    ORDEDI  
123100 F90FL-FN. EXIT.                                                  ORDEDI  
123200 F90FL10.  MOVE     SPACES TO  ED00.                              ORDEDI  
123300     MOVE     WS-SEG-LINE(IX-SEG) TO ED00-SEGM.                   ORDEDI  
123400     WRITE    ED00.                                               ORDEDI  
123500     ADD      1 TO                 5-ED00-CPTENR.                 ORDEDI  
123600 F90FL10-FN. EXIT.                                                ORDEDI  
123700                                                                  ORDEDI  
123800*N95.      NOTE *ECRITURE D'UNE LIGNE DE REJET ER00  *.           ORDEDI  
123900 F95.      MOVE     SPACES TO  ER00.                              ORDEDI  
124000     MOVE     WS-ERR-CODE TO       ER00-ERCOD.                    ORDEDI  
124100     MOVE     WS-ERR-MSG TO        ER00-ERMSG.                    ORDEDI  
124200     MOVE     WS-ERR-VAL TO        ER00-ERVAL.                    ORDEDI  
124300     WRITE    ER00.                                               ORDEDI  
124400     ADD      1 TO                 5-ER00-CPTENR.                 ORDEDI  
124500 F95-FN.   EXIT.                                                  ORDEDI  
124600                                                                  ORDEDI  
124700*N98.      NOTE *************************************.            ORDEDI  
124800*               *                                                *ORDEDI  
124900*               *PETITES ROUTINES UTILITAIRES D'EDI              *ORDEDI  
125000*               *                                                *ORDEDI  
125100*               *************************************.            ORDEDI  
125200*N98FL.    NOTE *LONGUEUR UTILE (BALAYAGE ARRIERE)   *.           ORDEDI  
125300 F98FL.    MOVE     WS-SCAN-MAX TO WS-SCAN-LEN.                   ORDEDI  
125400 F98FL10.  IF       WS-SCAN-LEN  =      ZERO GO TO F98FL-FN.      ORDEDI  
125500     IF       WS-SCAN-AREA(WS-SCAN-LEN:1) NOT = SPACE             ORDEDI  
125600     GO TO    F98FL-FN.                                           ORDEDI  
125700     SUBTRACT 1 FROM               WS-SCAN-LEN.                   ORDEDI  
125800     GO TO    F98FL10.                                            ORDEDI  
125900 F98FL-FN. EXIT.                                                  ORDEDI  
126000*N98LT.    NOTE *ELIMINE LES ESPACES DE TETE (AVANT)  *.          ORDEDI  
126100 F98LT.    MOVE     1 TO        WS-SCAN-SUB.                      ORDEDI  
126200 F98LT10.  IF       WS-SCAN-SUB  >     WS-SCAN-MAX GO TO F98LT-FN.ORDEDI  
126300     IF       WS-SCAN-AREA(WS-SCAN-SUB:1) NOT = SPACE             ORDEDI  
126400     GO TO    F98LT-FN.                                           ORDEDI  
126500     ADD      1 TO                 WS-SCAN-SUB.                   ORDEDI  
126600     GO TO    F98LT10.                                            ORDEDI  
126700 F98LT-FN. EXIT.                                                  ORDEDI  
126800*N98SC.    NOTE *ELIMINE LES CARACTERES DE CONTROLE   *.          ORDEDI  
126900*(X'00' A X'1F' ET X'7F') DU CHAMP WS-SCAN-AREA.                 *ORDEDI  
127000 F98SC.    PERFORM  F98FL THRU F98FL-FN.                          ORDEDI  
127100     MOVE     1 TO                 WS-SCAN-SUB.                   ORDEDI  
127200 F98SC10.  IF       WS-SCAN-SUB  >     WS-SCAN-LEN GO TO F98SC-FN.ORDEDI  
127300     IF       WS-SCAN-AREA(WS-SCAN-SUB:1) IS CTL-CHARS            ORDEDI  
127400     MOVE     SPACE TO             WS-SCAN-AREA(WS-SCAN-SUB:1).   ORDEDI  
127500     ADD      1 TO                 WS-SCAN-SUB.                   ORDEDI  
127600     GO TO    F98SC10.                                            ORDEDI  
127700 F98SC-FN. EXIT.                                                  ORDEDI  
127800*N98ES.    NOTE *ECHAPPEMENT EDIFACT - DOUBLE '?' PUIS           *ORDEDI  
127900*PREFIXE LES SEPARATEURS ''+:* PAR '?' (ISO 9735).               *ORDEDI  
128000 F98ES.    MOVE     WS-ESC-AREA TO WS-SCAN-AREA.                  ORDEDI  
128100     MOVE     WS-ESC-LEN TO        WS-SCAN-MAX.                   ORDEDI  
128200     PERFORM  F98FL THRU F98FL-FN.                                ORDEDI  
128300     MOVE     SPACES TO            WS-ESC-AREA.                   ORDEDI  
128400     MOVE     ZERO TO              WS-ESC-SUB.                    ORDEDI  
128500     MOVE     1 TO                 WS-SCAN-SUB.                   ORDEDI  
128600 F98ES10.  IF       WS-SCAN-SUB  >     WS-SCAN-LEN GO TO F98ES-FN.ORDEDI  
128700     IF       WS-SCAN-AREA(WS-SCAN-SUB:1) = '?'                   ORDEDI  
128800     OR       WS-SCAN-AREA(WS-SCAN-SUB:1) = ''''                  ORDEDI  
128900     OR       WS-SCAN-AREA(WS-SCAN-SUB:1) = '+'                   ORDEDI  
129000     OR       WS-SCAN-AREA(WS-SCAN-SUB:1) = ':'                   ORDEDI  
129100     OR       WS-SCAN-AREA(WS-SCAN-SUB:1) = '*'                   ORDEDI  
129200     ADD      1 TO                 WS-ESC-SUB                     ORDEDI  
129300     MOVE     '?' TO               WS-ESC-AREA(WS-ESC-SUB:1)      ORDEDI  
129400     ADD      1 TO                 WS-ESC-SUB                     ORDEDI  
129500     MOVE     WS-SCAN-AREA(WS-SCAN-SUB:1) TO                      ORDEDI  
129600     WS-ESC-AREA(WS-ESC-SUB:1)                                    ORDEDI  
129700     ELSE                                                         ORDEDI  
129800     ADD      1 TO                 WS-ESC-SUB                     ORDEDI  
129900     MOVE     WS-SCAN-AREA(WS-SCAN-SUB:1) TO                      ORDEDI  
130000     WS-ESC-AREA(WS-ESC-SUB:1).                                   ORDEDI  
130100     ADD      1 TO                 WS-SCAN-SUB.                   ORDEDI  
130200     GO TO    F98ES10.                                            ORDEDI  
130300 F98ES-FN. MOVE     WS-ESC-SUB TO WS-ESC-LEN.                     ORDEDI  
130400*N98TR.    NOTE *TRONQUE UN CHAMP A EDI-CF-MAXFLD      *.         ORDEDI  
130500 F98TR.    IF WS-ESC-LEN NOT > EDI-CF-MAXFLD GO TO F98TR-FN.      ORDEDI  
130600     MOVE     EDI-CF-MAXFLD TO     WS-ESC-LEN.                    ORDEDI  
130700 F98TR-FN. EXIT.                                                  ORDEDI  
130800*N98LN.    NOTE *VERIFIE LA LONGUEUR D'UN SEGMENT      *.         ORDEDI  
130900*(SEGMENT_001) PAR RAPPORT A EDI-CF-MAXSEG - BALAYAGE            *ORDEDI  
131000*DIRECT DE WS-SEG-WORK, TROP LONG POUR WS-SCAN-AREA.             *ORDEDI  
131100 F98LN.    MOVE     2000 TO     WS-FT-SUB.                        ORDEDI  
131200 F98LN10.  IF       WS-FT-SUB   =       ZERO GO TO F98LN20.       ORDEDI  
131300     IF       WS-SEG-WORK(WS-FT-SUB:1) NOT = SPACE                ORDEDI  
131400     GO TO    F98LN20.                                            ORDEDI  
131500     SUBTRACT 1 FROM               WS-FT-SUB.                     ORDEDI  
131600     GO TO    F98LN10.                                            ORDEDI  
131700 F98LN20.  IF       WS-FT-SUB   >       EDI-CF-MAXSEG             ORDEDI  
131800     MOVE     'SEGMENT_001' TO WS-ERR-CODE                        ORDEDI  
131900     MOVE     'GENERATED SEGMENT EXCEEDS MAXIMUM LENGTH'          ORDEDI  
132000     TO                           WS-ERR-MSG                      ORDEDI  
132100     MOVE     WG-HDR-MSGRF TO WS-ERR-VAL                          ORDEDI  
132200     MOVE     'Y' TO                WS-ERR-SW                     ORDEDI  
132300 F98LN-FN. EXIT.                                                  ORDEDI  
132400*N98CV.    NOTE *CONVERTIT UN CHAMP TEXTE 9(N).99 EN   *.         ORDEDI  
132500*VALEUR NUMERIQUE PACKED - NE REJETTE QUE LE FORMAT,             *ORDEDI  
132600*LE CONTROLE DU NOMBRE DE DECIMALES RESTE A L'APPELANT           *ORDEDI  
132700 F98CV.    MOVE     'N' TO      WS-CV-SW.                         ORDEDI  
132800     MOVE     ZERO TO              WS-MONEY-VAL.                  ORDEDI  
132900     MOVE     SPACES TO            WS-CV-WHOLE WS-CV-FRAC.        ORDEDI  
133000     MOVE     ZERO TO              WS-CV-WHOLE-CNT WS-CV-FRAC-CNT ORDEDI  
133100     WS-CV-DOTCNT WS-CV-BADCNT.                                   ORDEDI  
133200     PERFORM  F98FL THRU F98FL-FN.                                ORDEDI  
133300     IF       WS-SCAN-LEN   =      ZERO GO TO F98CV-FN.           ORDEDI  
133400     UNSTRING WS-SCAN-AREA(1:WS-SCAN-LEN)                         ORDEDI  
133500     DELIMITED BY '.'                                             ORDEDI  
133600     INTO     WS-CV-WHOLE COUNT IN WS-CV-WHOLE-CNT                ORDEDI  
133700     WS-CV-FRAC  COUNT IN          WS-CV-FRAC-CNT                 ORDEDI  
133800     TALLYING IN                   WS-CV-DOTCNT.                  ORDEDI  
133900     IF       WS-CV-DOTCNT   >     2                              ORDEDI  
134000     GO TO    F98CV-FN.                                           ORDEDI  
134100     IF       WS-CV-WHOLE-CNT  >   9 GO TO F98CV-FN.              ORDEDI  
134200     IF       WS-CV-WHOLE(1:WS-CV-WHOLE-CNT) NOT NUMERIC          ORDEDI  
134300     GO TO    F98CV-FN.                                           ORDEDI  
134400     IF       WS-CV-FRAC-CNT  >    0                              ORDEDI  
134500     IF       WS-CV-FRAC(1:WS-CV-FRAC-CNT) NOT NUMERIC            ORDEDI  
134600     GO TO    F98CV-FN.                                           ORDEDI  
134700     MOVE     WS-CV-WHOLE(1:WS-CV-WHOLE-CNT) TO WS-CV-WHOLE-N.    ORDEDI  
134800     MOVE     WS-CV-FRAC(1:2) TO   WS-CV-FRAC-N.                  ORDEDI  
134900     COMPUTE  WS-MONEY-VAL = WS-CV-WHOLE-N +                      ORDEDI  
135000     (WS-CV-FRAC-N / 100).                                        ORDEDI  
135100     MOVE     'Y' TO               WS-CV-SW.                      ORDEDI  
135200 F98CV-FN. EXIT.                                                  ORDEDI  
135300*N98DV.    NOTE *VALIDE UNE DATE CCYYMMDD (BISSEXTILE) *.         ORDEDI  
135400*ADAPTE DE LA ROUTINE F92DT DE LA CHAINE DE RENTES.              *ORDEDI  
135500 F98DV.    MOVE     'N' TO      WS-DC-SW.                         ORDEDI  
135600     IF       WS-DC-DATE   NOT NUMERIC GO TO F98DV-FN.            ORDEDI  
135700     IF       WS-DC-MM   <         1  OR  > 12 GO TO F98DV-FN.    ORDEDI  
135800     IF       WS-DC-DD   <         1           GO TO F98DV-FN.    ORDEDI  
135900     MOVE     WS-MM-DY(WS-DC-MM) TO WS-DC-MAXDY.                  ORDEDI  
136000     IF       WS-DC-MM   NOT =     2  GO TO F98DV20.              ORDEDI  
136100     DIVIDE   WS-DC-CCYY BY        4 GIVING WS-DC-Q               ORDEDI  
136200     REMAINDER                     WS-DC-R4.                      ORDEDI  
136300     DIVIDE   WS-DC-CCYY BY        100 GIVING WS-DC-Q             ORDEDI  
136400     REMAINDER                     WS-DC-R100.                    ORDEDI  
136500     DIVIDE   WS-DC-CCYY BY        400 GIVING WS-DC-Q             ORDEDI  
136600     REMAINDER                     WS-DC-R400.                    ORDEDI  
136700     IF       WS-DC-R4  =          ZERO                           ORDEDI  
136800     AND      (WS-DC-R100 NOT =    ZERO OR WS-DC-R400 = ZERO)     ORDEDI  
136900     MOVE     29 TO                WS-DC-MAXDY.                   ORDEDI  
137000 F98DV20.  IF       WS-DC-DD   >       WS-DC-MAXDY GO TO F98DV-FN.ORDEDI  
137100     MOVE     'Y' TO               WS-DC-SW.                      ORDEDI  
137200 F98DV-FN. EXIT.                                                  ORDEDI  
137300*N98NQ.    NOTE *MET EN FORME LA QUANTITE ET EN CALCULE          *ORDEDI  
137400*LA LONGUEUR UTILE (SANS ESPACES DE TETE).                       *ORDEDI  
137500 F98NQ.    MOVE     WS-QTY-VAL TO WS-QTY-DSP.                     ORDEDI  
137600     MOVE     WS-QTY-DSP TO        WS-SCAN-AREA(1:10).            ORDEDI  
137700     MOVE     10 TO                WS-SCAN-MAX.                   ORDEDI  
137800     PERFORM  F98LT THRU F98LT-FN.                                ORDEDI  
137900     MOVE     WS-SCAN-AREA(WS-SCAN-SUB:10) TO WS-QTY-DSP.         ORDEDI  
138000     COMPUTE  WS-QTY-LEN = 11 - WS-SCAN-SUB.                      ORDEDI  
138100 F98NQ-FN. EXIT.                                                  ORDEDI  
138200*N98NM.    NOTE *MET EN FORME LE MONTANT ET EN CALCULE *.         ORDEDI  
138300*LA LONGUEUR UTILE (SANS ESPACES DE TETE).                       *ORDEDI  
138400 F98NM.    MOVE     WS-MONEY-VAL TO WS-MONEY-DSP.                 ORDEDI  
138500     MOVE     WS-MONEY-DSP TO      WS-SCAN-AREA(1:12).            ORDEDI  
138600     MOVE     12 TO                WS-SCAN-MAX.                   ORDEDI  
138700     PERFORM  F98LT THRU F98LT-FN.                                ORDEDI  
138800     MOVE     WS-SCAN-AREA(WS-SCAN-SUB:12) TO WS-MONEY-DSP.       ORDEDI  
138900     COMPUTE  WS-MONEY-LEN = 13 - WS-SCAN-SUB.                    ORDEDI  
139000 F98NM-FN. EXIT.                                                  ORDEDI  
139100*N98SQ.    NOTE *MET EN FORME UN COMPTEUR/INDICE (NO DE LIGNE,    ORDEDI  
139200*COMPTEUR DE SEGMENTS, NO DE TRONCON FTX) ET EN CALCULE           ORDEDI  
139300*LA LONGUEUR UTILE (SANS ESPACES DE TETE) - CEDI-0112.            ORDEDI  
139400 F98SQ.    MOVE     WS-SEQNO-VAL TO WS-SEQNO-DSP.                 ORDEDI  
139500     MOVE     WS-SEQNO-DSP TO      WS-SCAN-AREA(1:5).             ORDEDI  
139600     MOVE     5 TO                 WS-SCAN-MAX.                   ORDEDI  
139700     PERFORM  F98LT THRU F98LT-FN.                                ORDEDI  
139800     MOVE     WS-SCAN-AREA(WS-SCAN-SUB:5) TO WS-SEQNO-DSP.        ORDEDI  
139900     COMPUTE  WS-SEQNO-LEN = 6 - WS-SCAN-SUB.                     ORDEDI  
140000 F98SQ-FN. EXIT.                                                  ORDEDI  
140100                                                                  ORDEDI  
140200*F9099.    NOTE *RELIQUAT DU GENERATEUR DE SQUELETTE -           *ORDEDI  
140300*PARAGRAPHE MORT CONSERVE DEPUIS LA 1ERE GENERATION.             *ORDEDI  
140400 F9099-ITER-FN. GO TO F05.                                        ORDEDI  
